000100 IDENTIFICATION DIVISION.
000110*---------------------------------------------------------------
000120*    SECCION DE IDENTIFICACION DEL PROGRAMA.  EL NOMBRE, AUTOR,
000130*    INSTALACION Y CLASIFICACION DE SEGURIDAD SON LOS QUE EXIGE
000140*    EL ESTANDAR DE PROGRAMACION DE LA GERENCIA DE CALIDAD PARA
000150*    TODO PROGRAMA BATCH QUE TOQUE EL CIRCUITO DE SPC.
000160*---------------------------------------------------------------
000200 PROGRAM-ID.    PGMSPCAF.
000300 AUTHOR.        R ALVAREZ.
000400 INSTALLATION.  GERENCIA DE CALIDAD - PLANTA NORTE.
000500 DATE-WRITTEN.  04/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTROL ESTADISTICO DE PROCESO.
000800
000900***************************************************************
001000*                 CORRIDA  PRINCIPAL  SPC                    *
001100*                 ==========================                 *
001200*    - Lee el archivo de muestras de proceso (una medicion    *
001300*      por registro) y las acumula en la tabla WS-AREA-MOTOR. *
001400*    - Calcula la media y el desvio estandar POBLACIONAL de   *
001500*      la serie completa (division por N, nunca por N-1).     *
001600*    - Invoca a PGMSPCRG, que corre las diez reglas de        *
001700*      control sobre la misma area de comunicacion.           *
001800*    - Imprime el listado de eventos detectados en el orden   *
001900*      de deteccion de PGMSPCRG.                              *
001910*    - EL REGISTRO DE ENTRADA Y EL AREA DE COMUNICACION CON    *
001920*      EL MOTOR LLEVAN, ADEMAS DEL VALOR DE LA MEDICION, LOS   *
001930*      CAMPOS DE CONTROL Y AUDITORIA QUE EXIGE EL ESTANDAR DE  *
001940*      COPIES DE LA GERENCIA (LOTE, ESTACION, OPERADOR, ETC).  *
002000***************************************************************
002100*    HISTORIA DE CAMBIOS
002200*    14/04/1991  R.ALVAREZ    ALTA INICIAL DEL PROGRAMA
002300*    02/09/1991  R.ALVAREZ    SE AGREGA LECTURA DE ARCHIVO MUESTRA
002400*    19/01/1993  M.SOSA       SE AGREGA CALCULO DE MEDIA Y DESVIO
002500*    23/06/1993  M.SOSA       SE AGREGA LLAMADA A PGMSPCRG
002600*    30/11/1995  J.PEREZ      SE AGREGA LISTADO DE EVENTOS
002700*    02/03/1996  J.PEREZ      SE AMPLIA TABLA DE MUESTRAS A 1000
002800*    25/10/1996  C.DIAZ       RAIZ CUADRADA POR NEWTON-RAPHSON
002900*    18/06/1997  C.DIAZ       AJUSTA MENSAJE DE ERROR EN OPEN/CLOSE
003000*    05/12/1997  M.SOSA       REVISION DE RENDIMIENTO EN LECTURA
003100*    11/09/1998  R.ALVAREZ    AJUSTE Y2K - AREA FECHA A 4 DIGITOS
003200*    03/02/1999  R.ALVAREZ    AJUSTE Y2K - VERIFICADO CONTRA PRUEBA
003300*    14/08/1999  C.DIAZ       AJUSTE Y2K - CIERRE DEL PROYECTO
003400*    21/02/2001  M.SOSA       AMPLIA TABLA DE EVENTOS A 5000
003500*    16/05/2006  C.DIAZ       REVISION PARA NUEVO ESTANDAR DE COPY
003600*    27/01/2010  M.SOSA       LIMPIEZA DE COMENTARIOS OBSOLETOS
003700*    08/11/2013  J.PEREZ      SE AGREGA FECHA DE CORRIDA COMO TRAZA SYSOUT
003800*    14/03/2016  J.PEREZ      SUPRIME CEROS A LA IZQUIERDA DEL PUNTO
003810*    09/02/2018  J.PEREZ      SE AGREGA SPECIAL-NAMES (C01 TOP-OF-FORM)
003820*    02/07/2018  M.SOSA       AMPLIA REG-MUESTRA CON CAMPOS DE LOTE,
003830*                             ESTACION, TURNO Y OPERADOR (PEDIDO DE
003840*                             AUDITORIA DE CALIDAD, NOTA AUD-118)
003850*    19/07/2018  M.SOSA       AMPLIA WS-AREA-MOTOR CON CAMPOS DE
003860*                             TRAZA/AUDITORIA (ID-CORRIDA, VERSION DE
003870*                             AREA, INDICADORES) PARA EL MISMO PEDIDO
003880*    03/08/2018  J.PEREZ      REVISION GENERAL DE COMENTARIOS INTERNOS,
003890*                             SE DOCUMENTA CADA PARRAFO Y CADA CAMPO
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400*---- UPSI / TOP-OF-FORM PARA EL SALTO DE PAGINA DEL LISTADO ----
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005210*---- ARCHIVO DE ENTRADA: UNA MUESTRA DE PROCESO POR REGISTRO ---
005300     SELECT ENTRADA ASSIGN DDMUESTR
005400     FILE STATUS IS FS-ENTRADA.
005500
005510*---- ARCHIVO DE SALIDA: LISTADO DE EVENTOS DETECTADOS ----------
005600     SELECT SALIDA  ASSIGN DDREPORT
005700     FILE STATUS IS FS-SALIDA.
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300*////////////////////////////////////////////////////////////
006310*     REGISTRO DE MUESTRA DE PROCESO (REG-MUESTRA)
006320*     LARGO REGISTRO = 80 BYTES
006330*     CADA REGISTRO REPRESENTA UNA SOLA MEDICION CAPTURADA EN
006340*     PLANTA.  EL VALOR DE LA MEDICION (POSICION 48-60) ES EL
006350*     UNICO CAMPO QUE USA LA LOGICA ESTADISTICA DE ESTE
006360*     PROGRAMA; EL RESTO SON CAMPOS DE CONTROL/AUDITORIA QUE
006370*     EL SISTEMA CAPTURADOR DE PLANTA GRABA EN CADA REGISTRO
006380*     PERO QUE SPC TODAVIA NO EXPLOTA (QUEDAN DISPONIBLES PARA
006390*     FUTURAS REGLAS DE TRAZABILIDAD POR LOTE/ESTACION).
006400*////////////////////////////////////////////////////////////
006410 FD  ENTRADA
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-MUESTRA.
006710*     POSICION RELATIVA (01:02) TIPO DE REGISTRO (SIEMPRE '01')
006720     03  REG-MUE-TIPO-REG    PIC X(02).
006730*     POSICION RELATIVA (03:06) NUMERO DE LOTE DE CAPTURA
006740     03  REG-MUE-NRO-LOTE    PIC 9(06).
006750*     POSICION RELATIVA (09:06) NUMERO DE SECUENCIA DENTRO DEL LOTE
006760     03  REG-MUE-NRO-SECUENCIA PIC 9(06).
006770*     POSICION RELATIVA (15:08) FECHA DE CAPTURA, FORMATO AAAAMMDD
006780     03  REG-MUE-FECHA-CAPTURA PIC 9(08).
006790*     POSICION RELATIVA (23:06) HORA DE CAPTURA, FORMATO HHMMSS
006800     03  REG-MUE-HORA-CAPTURA  PIC 9(06).
006810*     POSICION RELATIVA (29:06) CODIGO DE ESTACION/SENSOR DE MEDICION
006820     03  REG-MUE-COD-ESTACION  PIC X(06).
006830*     POSICION RELATIVA (35:04) CODIGO DE LINEA DE PRODUCCION
006840     03  REG-MUE-COD-LINEA     PIC X(04).
006850*     POSICION RELATIVA (39:01) TURNO DE CAPTURA (M=MANIANA,
006860*                               T=TARDE, N=NOCHE)
006870     03  REG-MUE-COD-TURNO     PIC X(01).
006880*     POSICION RELATIVA (40:08) LEGAJO DEL OPERADOR QUE CAPTURO
006890     03  REG-MUE-COD-OPERADOR  PIC X(08).
006900*     POSICION RELATIVA (48:13) VALOR DE LA MEDICION DE PROCESO.
006910*                               UNICO CAMPO LEIDO POR 2000-PROCESO-I
006920     03  REG-MUE-VALOR       PIC -9999999.9999.
006930*     POSICION RELATIVA (61:04) CODIGO DE UNIDAD DE MEDIDA
006940     03  REG-MUE-COD-UNIDAD    PIC X(04).
006950*     POSICION RELATIVA (65:16) PARA USO FUTURO
006960     03  FILLER              PIC X(16).
007000
007100*////////////////////////////////////////////////////////////
007110*     REGISTRO DE SALIDA DEL LISTADO DE EVENTOS (REG-SALIDA)
007120*     LARGO REGISTRO = 100 BYTES, LINEA DE IMPRESORA DE PLANTA
007130*////////////////////////////////////////////////////////////
007200 FD  SALIDA
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-SALIDA.
007510*     POSICION RELATIVA (01:80) TEXTO DE LA LINEA A IMPRIMIR
007600     03  REG-SAL-TEXTO       PIC X(80).
007610*     POSICION RELATIVA (81:20) PARA USO FUTURO
007700     03  FILLER              PIC X(20).
007800
007900 WORKING-STORAGE SECTION.
008000*=======================*
008100
008200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008300
008400*---- STATUS DE ARCHIVOS (DEVUELTO POR OPEN/READ/WRITE/CLOSE) ---
008410*     FS-ENTRADA Y FS-SALIDA SE CONSULTAN DESPUES DE CADA VERBO
008420*     DE E/S; '00' ES EXITO, '10' ES FIN DE ARCHIVO, CUALQUIER
008430*     OTRO VALOR SE TRATA COMO ERROR FATAL DE LA CORRIDA.
008500 77  FS-ENTRADA              PIC XX         VALUE SPACES.
008600 77  FS-SALIDA               PIC XX         VALUE SPACES.
008700
008710*---- SWITCH DE FIN DE LECTURA DEL ARCHIVO DE MUESTRAS -----------
008720*     SE ENCIENDE CUANDO 2100-LEER-I RECIBE FS-ENTRADA = '10'
008730*     (FIN NORMAL) O CUALQUIER OTRO STATUS DE ERROR (FIN FORZADO)
008800 77  WS-STATUS-FIN           PIC X          VALUE 'N'.
008900     88  WS-FIN-LECTURA                     VALUE 'S'.
009000     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
009100
009600*---- NOMBRE DEL PROGRAMA DEL MOTOR DE REGLAS (LLAMADA DINAMICA) -
009610*     SE INVOCA POR NOMBRE DE VARIABLE, NO LITERAL, PARA PODER
009620*     CAMBIAR DE MOTOR SIN RECOMPILAR (PRACTICA DEL AREA DESDE
009630*     LA REVISION DE RENDIMIENTO DE 1997).
009700 77  WS-PGMREGLAS              PIC X(8)      VALUE 'PGMSPCRG'.
009800
009900*---- FECHA DE CORRIDA, TRAZA EN SYSOUT AL INICIO DE LA CORRIDA ---
009910*     SE CAPTURA UNA SOLA VEZ EN 1000-INICIO-I Y TAMBIEN QUEDA
009920*     ESTAMPADA EN WS-MOTOR-ID-CORRIDA DEL AREA DE COMUNICACION
009930*     PARA QUE EL LOG DEL MOTOR PUEDA CORRELACIONARSE CON ESTA
009940*     CORRIDA (VER NOTA AUD-118 EN LA HISTORIA DE CAMBIOS).
010000 01  WS-FECHA-CORRIDA.
010100     03  WS-FEC-SIGLO         PIC 99         VALUE ZEROS.
010200     03  WS-FEC-ANIO          PIC 99         VALUE ZEROS.
010300     03  WS-FEC-MES           PIC 99         VALUE ZEROS.
010400     03  WS-FEC-DIA           PIC 99         VALUE ZEROS.
010500     03  FILLER               PIC X(10)      VALUE SPACES.
010600 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA.
010700     03  WS-FEC-CORRIDA-8     PIC 9(08).
010800     03  FILLER               PIC X(10).
010900
011000*---- PARAMETRO DE CORRIDA (SIEMPRE POBLACIONAL, VER HISTORIA) ---
011010*     WS-PARM-INDICADOR QUEDA EN 'P' DESDE EL ALTA DEL PROGRAMA;
011020*     EL VALOR 'M' (MUESTRAL) NUNCA SE USO EN PRODUCCION PERO SE
011030*     DEJA DECLARADO PORQUE EL MANUAL DE CALIDAD LO MENCIONA.
011100 01  WS-PARM-CORRIDA.
011200     03  WS-PARM-CANT-MAX     PIC 9(04)      VALUE 1000 COMP.
011300     03  WS-PARM-INDICADOR    PIC X(01)      VALUE 'P'.
011400         88  WS-PARM-POBLACIONAL              VALUE 'P'.
011500         88  WS-PARM-MUESTRAL                 VALUE 'M'.
011600     03  FILLER               PIC X(05)      VALUE SPACES.
011700 01  WS-PARM-CORRIDA-R REDEFINES WS-PARM-CORRIDA.
011800     03  FILLER               PIC X(02).
011900     03  WS-PARM-RAW          PIC X(08).
012000
012100*---- ACUMULADORES PARA MEDIA Y DESVIO ESTANDAR POBLACIONAL ------
012110*     WS-ACUM-SUMA ACUMULA LA SUMA SIMPLE DE LAS MEDICIONES Y
012120*     WS-ACUM-SUMA-CUAD LA SUMA DE LOS CUADRADOS; AMBAS SE USAN
012130*     EN 3100/3200 PARA LA FORMULA E(X^2) - MEDIA^2.
012200 01  WS-ACUM-ESTADISTICA.
012300     03  WS-ACUM-SUMA         PIC S9(14)V9(8) VALUE ZEROS COMP-3.
012400     03  WS-ACUM-SUMA-CUAD    PIC S9(14)V9(8) VALUE ZEROS COMP-3.
012500     03  FILLER               PIC X(06)      VALUE SPACES.
012600 01  WS-ACUM-ESTADISTICA-R REDEFINES WS-ACUM-ESTADISTICA.
012700     03  WS-ACUM-RAW          PIC X(24).
012800     03  FILLER               PIC X(06).
012900
013000*---- VARIANZA POBLACIONAL INTERMEDIA (ENTRADA DE LA RAIZ) -------
013010 77  WS-VARIANZA              PIC S9(9)V9(8) VALUE ZEROS COMP-3.
013100
013200*---- VARIABLES DE LA RAIZ CUADRADA (NEWTON-RAPHSON) -------------
013210*     WS-RAIZ-VALOR ES EL RADICANDO FIJO; WS-RAIZ-X ES LA
013220*     APROXIMACION QUE SE REFINA EN CADA VUELTA DE 3310; WS-RAIZ-
013230*     CONT ES EL CONTADOR DE LAS 20 ITERACIONES.
013300 77  WS-RAIZ-VALOR            PIC S9(9)V9(8) VALUE ZEROS COMP-3.
013400 77  WS-RAIZ-X                PIC S9(9)V9(8) VALUE ZEROS COMP-3.
013500 77  WS-RAIZ-CONT             PIC 9(02)      VALUE ZEROS COMP.
013600
013700*---- EDICION DEL PUNTO DETECTADO PARA EL LISTADO ----------------
013710*     WS-PUNTO-EDITADO SUPRIME LOS CEROS A LA IZQUIERDA DEL
013720*     NUMERO DE PUNTO ANTES DE ARMAR LA LINEA DE EVENTO (VER
013730*     CAMBIO DEL 14/03/2016); WS-SUB-POS Y WS-SUB-EVT SON
013740*     SUBINDICES DE TRABAJO DE 9010/9015.
013800 77  WS-PUNTO-EDITADO         PIC ZZZ9       VALUE ZEROS.
013900 77  WS-SUB-POS               PIC 9(01)      VALUE ZEROS COMP.
014000 77  WS-SUB-EVT               PIC 9(04)      VALUE ZEROS COMP.
014100
014200*---- ENCABEZADO FIJO DEL LISTADO DE EVENTOS ---------------------
014210 01  WS-TITULO-REPORTE.
014300     03  WS-TIT-TEXTO         PIC X(27)
014400                               VALUE '===== Detected Events ====='.
014500     03  FILLER               PIC X(53)      VALUE SPACES.
014600
014700*---- LINEA DE DETALLE DE UN EVENTO, ARMADA EN 9010 ---------------
014710 01  WS-LINEA-EVENTO.
014800     03  WS-LIN-TEXTO         PIC X(50)      VALUE SPACES.
014900     03  FILLER               PIC X(30)      VALUE SPACES.
015000
015100*////////////////////////////////////////////////////////////
015110*     AREA DE COMUNICACION CON PGMSPCRG (MOTOR DE REGLAS)
015120*     ESTE LAYOUT DEBE COINCIDIR CAMPO A CAMPO, EN EL MISMO
015130*     ORDEN Y CON LAS MISMAS PICTURES, CON LK-AREA-MOTOR DE
015140*     PGMSPCRG; ES EL CONTRATO DEL CALL DE LA 8000.  CUALQUIER
015150*     CAMBIO AQUI EXIGE EL MISMO CAMBIO DEL OTRO LADO.
015160*////////////////////////////////////////////////////////////
015200 01  WS-AREA-MOTOR.
015210*     CANTIDAD DE MUESTRAS CARGADAS EN LA TABLA (POR 2000-PROCESO-I)
015300     03  WS-MOTOR-NUM-MUESTRAS PIC 9(04)     VALUE ZEROS COMP.
015310*     TABLA DE MUESTRAS (LA SERIE COMPLETA LEIDA DEL ARCHIVO)
015400     03  WS-MOTOR-TAB-MUESTRAS PIC S9(7)V9(4)
015500                                COMP-3 OCCURS 1000 TIMES.
015510*     MEDIA POBLACIONAL CALCULADA EN 3100-CALC-MEDIA-I
015600     03  WS-MOTOR-MEDIA        PIC S9(9)V9(8) VALUE ZEROS COMP-3.
015610*     DESVIO ESTANDAR POBLACIONAL CALCULADO EN 3300-CALC-RAIZ-I
015700     03  WS-MOTOR-DESVIO       PIC S9(9)V9(8) VALUE ZEROS COMP-3.
015710*     CANTIDAD DE EVENTOS DETECTADOS (LLENADO POR PGMSPCRG)
015800     03  WS-MOTOR-NUM-EVENTOS  PIC 9(04)     VALUE ZEROS COMP.
015810*     TABLA DE EVENTOS DETECTADOS, EN ORDEN DE DETECCION
015900     03  WS-MOTOR-TAB-EVENTOS OCCURS 5000 TIMES.
015910*         NOMBRE INTERNO DE LA REGLA QUE DISPARO EL EVENTO
016000         05  WS-MOTOR-EVT-REGLA PIC X(30).
016010*         NUMERO DE PUNTO (POSICION EN LA SERIE) DEL EVENTO
016100         05  WS-MOTOR-EVT-PUNTO PIC 9(04).
016110*     --- CAMPOS DE TRAZA/AUDITORIA AGREGADOS EL 19/07/2018 ---
016120*     NOTA AUD-118: LA GERENCIA DE CALIDAD PIDE QUE TODA AREA DE
016130*     COMUNICACION ENTRE PROGRAMAS DEL CIRCUITO SPC LLEVE UN
016140*     IDENTIFICADOR DE CORRIDA Y LOS DATOS MINIMOS DE TRAZA QUE
016150*     EXIGE EL ESTANDAR DE COPIES.  NINGUNO DE ESTOS CAMPOS
016160*     PARTICIPA DE LAS DIEZ REGLAS DE CONTROL; SON SOLO DE
016170*     AUDITORIA Y QUEDAN DISPONIBLES PARA UN FUTURO LOG.
016180*     IDENTIFICADOR DE CORRIDA (FECHA AAAAMMDD, VER 1000-INICIO-I)
016190     03  WS-MOTOR-ID-CORRIDA    PIC 9(08)     VALUE ZEROS COMP.
016200*     CODIGO DE EMPRESA (CONSTANTE DEL ESTANDAR DE COPIES)
016210     03  WS-MOTOR-COD-EMPRESA   PIC X(04)     VALUE SPACES.
016220*     CODIGO DE PLANTA (CONSTANTE, VER INSTALLATION DEL PROGRAMA)
016230     03  WS-MOTOR-COD-PLANTA    PIC X(04)     VALUE SPACES.
016240*     NOMBRE DEL PROGRAMA MOTOR QUE SE INVOCO (VER WS-PGMREGLAS)
016250     03  WS-MOTOR-COD-PROGRAMA  PIC X(08)     VALUE SPACES.
016260*     NUMERO DE VERSION DE ESTE LAYOUT (SE INCREMENTA SI EL AREA
016270*     SE VUELVE A AMPLIAR EN EL FUTURO)
016280     03  WS-MOTOR-VERSION-AREA  PIC 9(02)     VALUE ZEROS COMP.
016290*     CODIGO DE RETORNO RESERVADO PARA EL MOTOR DE REGLAS (NO SE
016300*     USA TODAVIA; QUEDA EN CERO HASTA QUE PGMSPCRG LO NECESITE)
016310     03  WS-MOTOR-COD-RETORNO   PIC 9(02)     VALUE ZEROS COMP.
016320*     FECHA EN QUE CORRIO EL MOTOR DE REGLAS (TRAZA, AAAAMMDD)
016330     03  WS-MOTOR-FECHA-PROCESO PIC 9(08)     VALUE ZEROS COMP.
016340*     HORA EN QUE CORRIO EL MOTOR DE REGLAS (TRAZA, HHMMSS)
016350     03  WS-MOTOR-HORA-PROCESO  PIC 9(06)     VALUE ZEROS COMP.
016360*     USUARIO O JOB QUE SOMETIO LA CORRIDA BATCH (TRAZA)
016370     03  WS-MOTOR-USUARIO-LOTE  PIC X(08)     VALUE SPACES.
016380*     CANTIDAD DE REGLAS ACTIVAS EN ESTA CORRIDA (INFORMATIVO;
016390*     HOY SIEMPRE SON DIEZ, CONTANDO LA REGLA 8 DOS VECES)
016400     03  WS-MOTOR-CANT-REGLAS-ACTIVAS PIC 9(02) VALUE ZEROS COMP.
016410*     INDICADOR DE QUE LA REGLA 8 ESTA DUPLICADA A PEDIDO DE
016420*     PROCESOS (DOCUMENTA EL PEDIDO DEL 02/03/1996 EN PGMSPCRG)
016430     03  WS-MOTOR-IND-DUPLICA-REGLA8 PIC X(01) VALUE 'N'.
016440         88  WS-MOTOR-SI-DUPLICA-REGLA8          VALUE 'S'.
016450         88  WS-MOTOR-NO-DUPLICA-REGLA8          VALUE 'N'.
016460*     INDICADOR DE REINICIO DE CORRIDA (RESERVADO; HOY NO HAY
016470*     LOGICA DE REINICIO DE SPC, QUEDA PARA CUANDO SE IMPLEMENTE)
016480     03  WS-MOTOR-IND-REINICIO  PIC X(01)     VALUE 'N'.
016490         88  WS-MOTOR-ES-REINICIO                VALUE 'S'.
016500         88  WS-MOTOR-NO-ES-REINICIO             VALUE 'N'.
016510*     TURNO PREDOMINANTE DE LA CORRIDA (TRAZA, RESERVADO)
016520     03  WS-MOTOR-TURNO-CORRIDA PIC X(01)     VALUE SPACES.
016530*     OBSERVACIONES LIBRES DE LA CORRIDA (TRAZA, RESERVADO)
016540     03  WS-MOTOR-OBSERVACIONES PIC X(20)     VALUE SPACES.
016550*     RELLENO AL FINAL DEL AREA, PARA FUTURAS AMPLIACIONES
016560     03  FILLER                PIC X(09)     VALUE SPACES.
016570
016580 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016590
016600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016700 PROCEDURE DIVISION.
016800
016810*---- PARRAFO PRINCIPAL: ORQUESTA TODA LA CORRIDA -----------------
016820*     EL ORDEN DE LOS PERFORM ES FIJO Y NO DEBE ALTERARSE: PRIMERO
016830*     SE LEE TODO EL ARCHIVO, DESPUES SE CALCULA LA ESTADISTICA
016840*     SOBRE LA SERIE COMPLETA, DESPUES SE LLAMA AL MOTOR DE
016850*     REGLAS Y POR ULTIMO SE IMPRIME EL LISTADO Y SE CIERRA.
016900 MAIN-PROGRAM-I.
017000
017010*    ABRE ARCHIVOS Y LEE LA PRIMERA MUESTRA
017100     PERFORM 1000-INICIO-I            THRU 1000-INICIO-F.
017110*    ACUMULA EL RESTO DE LAS MUESTRAS HASTA FIN DE ARCHIVO
017200     PERFORM 2000-PROCESO-I           THRU 2000-PROCESO-F
017300             UNTIL WS-FIN-LECTURA.
017310*    CALCULA MEDIA, VARIANZA Y DESVIO ESTANDAR POBLACIONAL
017400     PERFORM 3000-CALC-ESTADISTICA-I  THRU 3000-CALC-ESTADISTICA-F.
017410*    LLAMA AL MOTOR DE REGLAS SOBRE LA SERIE YA COMPLETA
017500     PERFORM 8000-LLAMAR-REGLAS-I     THRU 8000-LLAMAR-REGLAS-F.
017510*    IMPRIME EL LISTADO DE EVENTOS DETECTADOS
017600     PERFORM 9000-REPORTE-I           THRU 9000-REPORTE-F.
017610*    CIERRA ARCHIVOS Y TERMINA LA CORRIDA
017700     PERFORM 9900-FINAL-I             THRU 9900-FINAL-F.
017800
017900 MAIN-PROGRAM-F. GOBACK.
018000
018100
018200*---- APERTURA DE ARCHIVOS Y PRIMERA LECTURA ---------------------
018210*     ADEMAS DE ABRIR LOS ARCHIVOS, ESTE PARRAFO PONE EN CERO
018220*     LOS ACUMULADORES DE LA CORRIDA Y ESTAMPA LOS CAMPOS DE
018230*     TRAZA/AUDITORIA DEL AREA DE COMUNICACION CON EL MOTOR
018240*     (NOTA AUD-118), PARA QUE QUEDEN DISPONIBLES ANTES DEL CALL.
018300 1000-INICIO-I.
018400
018410*    SWITCH DE FIN DE LECTURA EN 'NO' HASTA QUE SE LLEGUE A EOF
018500     SET WS-NO-FIN-LECTURA TO TRUE
018510*    ACUMULADOR DE MUESTRAS EN CERO
018600     MOVE ZEROS TO WS-MOTOR-NUM-MUESTRAS
018610*    ACUMULADOR DE EVENTOS EN CERO (LO LLENA PGMSPCRG)
018700     MOVE ZEROS TO WS-MOTOR-NUM-EVENTOS
018710*    ACUMULADORES DE SUMA Y SUMA DE CUADRADOS EN CERO
018800     MOVE ZEROS TO WS-ACUM-SUMA
018900     MOVE ZEROS TO WS-ACUM-SUMA-CUAD
018901
018902*    FECHA DEL SISTEMA, PARA LA TRAZA DE SYSOUT Y PARA EL
018903*    IDENTIFICADOR DE CORRIDA DEL AREA DE COMUNICACION
018910     ACCEPT WS-FEC-CORRIDA-8 FROM DATE YYYYMMDD
018920     DISPLAY 'PGMSPCAF - INICIA CORRIDA FECHA=' WS-FEC-CORRIDA-8
018930
018940*    CAMPOS DE TRAZA/AUDITORIA DEL AREA DE COMUNICACION (AUD-118):
018950*    NO PARTICIPAN DE NINGUNA REGLA DE CONTROL, SOLO QUEDAN
018960*    ESTAMPADOS PARA UN FUTURO LOG DE CORRIDAS.
018970     MOVE WS-FEC-CORRIDA-8     TO WS-MOTOR-ID-CORRIDA
018980     MOVE 'PNOR'               TO WS-MOTOR-COD-EMPRESA
018990     MOVE 'NORT'               TO WS-MOTOR-COD-PLANTA
018991     MOVE WS-PGMREGLAS         TO WS-MOTOR-COD-PROGRAMA
018992     MOVE 1                    TO WS-MOTOR-VERSION-AREA
018993     MOVE ZEROS                TO WS-MOTOR-COD-RETORNO
018994     MOVE 10                   TO WS-MOTOR-CANT-REGLAS-ACTIVAS
018995     SET  WS-MOTOR-SI-DUPLICA-REGLA8 TO TRUE
018996     SET  WS-MOTOR-NO-ES-REINICIO    TO TRUE
018997     MOVE SPACES               TO WS-MOTOR-TURNO-CORRIDA
018998     MOVE SPACES               TO WS-MOTOR-OBSERVACIONES
019000
019010*    ABRE EL ARCHIVO DE ENTRADA; SI FALLA, FUERZA EL FIN DE
019020*    LECTURA PARA QUE EL PROGRAMA NO INTENTE PROCESAR NADA
019100     OPEN INPUT ENTRADA
019200     IF FS-ENTRADA NOT = '00' THEN
019300        DISPLAY 'PGMSPCAF - ERROR EN OPEN ENTRADA = ' FS-ENTRADA
019400        SET WS-FIN-LECTURA TO TRUE
019500     END-IF
019600
019610*    ABRE EL ARCHIVO DE SALIDA; SI FALLA, ADEMAS DE FORZAR EL FIN
019620*    DE LECTURA DEJA EL RETURN-CODE EN 9999 PARA QUE EL JOB BATCH
019630*    LO DETECTE COMO ERROR FATAL
019700     OPEN OUTPUT SALIDA
019800     IF FS-SALIDA NOT = '00' THEN
019900        DISPLAY 'PGMSPCAF - ERROR EN OPEN SALIDA = ' FS-SALIDA
020000        MOVE 9999 TO RETURN-CODE
020100        SET WS-FIN-LECTURA TO TRUE
020200     END-IF
020300
020310*    PRIMERA LECTURA DEL ARCHIVO DE MUESTRAS
020400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
020500
020600 1000-INICIO-F. EXIT.
020700
020800
020900*---- ACUMULA UNA MUESTRA EN LA TABLA Y LEE LA SIGUIENTE ---------
020910*     SOLO SE USA EL CAMPO REG-MUE-VALOR DEL REGISTRO DE ENTRADA;
020920*     LOS CAMPOS DE LOTE/ESTACION/TURNO/OPERADOR DEL REGISTRO
020930*     SON DE AUDITORIA Y HOY NO PARTICIPAN DE ESTE CALCULO.
021000 2000-PROCESO-I.
021100
021110*    AVANZA EL SUBINDICE DE LA TABLA DE MUESTRAS
021200     ADD 1 TO WS-MOTOR-NUM-MUESTRAS
021210*    COPIA EL VALOR DE LA MEDICION A LA TABLA DE TRABAJO
021300     MOVE REG-MUE-VALOR
021400       TO WS-MOTOR-TAB-MUESTRAS (WS-MOTOR-NUM-MUESTRAS)
021500
021510*    ACUMULA LA SUMA SIMPLE (PARA LA MEDIA)
021600     ADD WS-MOTOR-TAB-MUESTRAS (WS-MOTOR-NUM-MUESTRAS)
021700        TO WS-ACUM-SUMA
021800
021810*    ACUMULA LA SUMA DE CUADRADOS (PARA LA VARIANZA)
021900     COMPUTE WS-ACUM-SUMA-CUAD = WS-ACUM-SUMA-CUAD +
022000        (WS-MOTOR-TAB-MUESTRAS (WS-MOTOR-NUM-MUESTRAS) *
022100         WS-MOTOR-TAB-MUESTRAS (WS-MOTOR-NUM-MUESTRAS))
022110
022120*    LEE LA PROXIMA MUESTRA DEL ARCHIVO
022300     PERFORM 2100-LEER-I THRU 2100-LEER-F.
022400
022500 2000-PROCESO-F. EXIT.
022600
022700
022800*---- LECTURA DE UNA MUESTRA DEL ARCHIVO DE ENTRADA --------------
022900 2100-LEER-I.
023000
023010*    LECTURA SECUENCIAL; EL STATUS SE EVALUA ABAJO
023100     READ ENTRADA
023200
023300     EVALUATE FS-ENTRADA
023400
023410*       LECTURA EXITOSA: NO HAY NADA QUE HACER, SIGUE 2000
023500        WHEN '00'
023600           CONTINUE
023700
023710*       FIN DE ARCHIVO NORMAL: TERMINA EL LOOP DE LECTURA
023800        WHEN '10'
023900           SET WS-FIN-LECTURA TO TRUE
024000
024010*       CUALQUIER OTRO STATUS ES ERROR FATAL DE LECTURA
024100        WHEN OTHER
024200           DISPLAY 'PGMSPCAF - ERROR EN LECTURA ENTRADA = '
024300                   FS-ENTRADA
024400           SET WS-FIN-LECTURA TO TRUE
024500
024600     END-EVALUATE.
024700
024800 2100-LEER-F. EXIT.
024900
025000
025100*---- CALCULA MEDIA, VARIANZA Y DESVIO ESTANDAR POBLACIONAL ------
025110*     SE HACE UNA SOLA VEZ, AL TERMINAR DE LEER TODO EL ARCHIVO
025200 3000-CALC-ESTADISTICA-I.
025300
025310*    MEDIA = SUMA / CANTIDAD
025400     PERFORM 3100-CALC-MEDIA-I    THRU 3100-CALC-MEDIA-F
025410*    VARIANZA POBLACIONAL A PARTIR DE LA MEDIA YA CALCULADA
025500     PERFORM 3200-CALC-VARIANZA-I THRU 3200-CALC-VARIANZA-F
025510*    DESVIO = RAIZ CUADRADA DE LA VARIANZA
025600     PERFORM 3300-CALC-RAIZ-I     THRU 3300-CALC-RAIZ-F.
025700
025800 3000-CALC-ESTADISTICA-F. EXIT.
025900
026000
026100*---- MEDIA = (SUMA DE VALORES) / CANTIDAD DE MUESTRAS -----------
026200 3100-CALC-MEDIA-I.
026300
026400     COMPUTE WS-MOTOR-MEDIA ROUNDED =
026500        WS-ACUM-SUMA / WS-MOTOR-NUM-MUESTRAS.
026600
026700 3100-CALC-MEDIA-F. EXIT.
026800
026900
027000*---- VARIANZA POBLACIONAL = E(X CUADRADO) - (MEDIA CUADRADO) ----
027010*     SE DIVIDE SIEMPRE POR N (POBLACIONAL), NUNCA POR N-1
027100 3200-CALC-VARIANZA-I.
027200
027300     COMPUTE WS-VARIANZA ROUNDED =
027400        (WS-ACUM-SUMA-CUAD / WS-MOTOR-NUM-MUESTRAS) -
027500        (WS-MOTOR-MEDIA * WS-MOTOR-MEDIA).
027600
027700 3200-CALC-VARIANZA-F. EXIT.
027800
027900
028000*---- DESVIO = RAIZ CUADRADA DE LA VARIANZA (NEWTON-RAPHSON) -----
028100*     NO SE USA FUNCION INTRINSECA; 20 ITERACIONES SON SUFICIENTES
028200*     PARA LA PRECISION REQUERIDA POR EL MOTOR DE REGLAS
028300 3300-CALC-RAIZ-I.
028400
028410*    CASO DE VARIANZA CERO (TODAS LAS MUESTRAS IGUALES): NO HAY
028420*    NADA QUE ITERAR, EL DESVIO ES CERO
028500     MOVE WS-VARIANZA TO WS-RAIZ-VALOR
028600
028610*    SI LA VARIANZA NO ES POSITIVA, EL DESVIO QUEDA EN CERO Y SE
028620*    SALTA DIRECTAMENTE AL FINAL DEL PARRAFO (GO TO LOCAL)
028700     IF WS-RAIZ-VALOR NOT > 0 THEN
028800        MOVE ZEROS TO WS-MOTOR-DESVIO
028900        GO TO 3300-CALC-RAIZ-F
029000     END-IF
029100
029110*    ARRANCA LA ITERACION CON EL PROPIO RADICANDO COMO SEMILLA
029200     MOVE WS-RAIZ-VALOR TO WS-RAIZ-X
029300
029310*    20 VUELTAS DE NEWTON-RAPHSON SOBRE 3310
029400     PERFORM 3310-ITERAR-RAIZ-I
029500             THRU 3310-ITERAR-RAIZ-F
029600        VARYING WS-RAIZ-CONT FROM 1 BY 1
029700           UNTIL WS-RAIZ-CONT > 20
029710
029720*    LA ULTIMA APROXIMACION QUEDA COMO DESVIO ESTANDAR
029800     MOVE WS-RAIZ-X TO WS-MOTOR-DESVIO.
029900
030000 3300-CALC-RAIZ-F. EXIT.
030100
030200
030300*---- UNA ITERACION DE NEWTON-RAPHSON (RUTINA DE LA 3300) --------
030310*     X(N+1) = (X(N) + RADICANDO / X(N)) / 2
030400 3310-ITERAR-RAIZ-I.
030500
030600     COMPUTE WS-RAIZ-X ROUNDED =
030700        (WS-RAIZ-X + (WS-RAIZ-VALOR / WS-RAIZ-X)) / 2.
030800
030900 3310-ITERAR-RAIZ-F. EXIT.
031000
031100
031200*---- LLAMA AL MOTOR DE REGLAS CON LA TABLA YA COMPLETA -----------
031210*     EL CALL PASA TODA EL AREA WS-AREA-MOTOR POR REFERENCIA;
031220*     PGMSPCRG LLENA WS-MOTOR-NUM-EVENTOS Y WS-MOTOR-TAB-EVENTOS
031230*     SOBRE LA MISMA AREA DE MEMORIA, SIN DEVOLVER NADA POR
031240*     RETURN-CODE.
031300 8000-LLAMAR-REGLAS-I.
031400
031500     CALL WS-PGMREGLAS USING WS-AREA-MOTOR.
031600
031700 8000-LLAMAR-REGLAS-F. EXIT.
031800
031900
032000*---- IMPRIME EL ENCABEZADO Y LOS EVENTOS DETECTADOS --------------
032100 9000-REPORTE-I.
032200
032210*    PRIMERA LINEA: TITULO FIJO, CON SALTO DE PAGINA
032300     MOVE SPACES TO REG-SALIDA
032400     MOVE WS-TIT-TEXTO TO REG-SAL-TEXTO
032500     WRITE REG-SALIDA AFTER ADVANCING TOP-OF-FORM
032600
032610*    UNA LINEA POR CADA EVENTO, EN EL ORDEN DE DETECCION
032700     PERFORM 9010-IMPRIMIR-EVENTO-I
032800             THRU 9010-IMPRIMIR-EVENTO-F
032900        VARYING WS-SUB-EVT FROM 1 BY 1
033000           UNTIL WS-SUB-EVT > WS-MOTOR-NUM-EVENTOS.
033100
033200 9000-REPORTE-F. EXIT.
033300
033400
033500*---- ARMA E IMPRIME UNA LINEA DE EVENTO (RUTINA DE LA 9000) ------
033600 9010-IMPRIMIR-EVENTO-I.
033700
033710*    EDITA EL NUMERO DE PUNTO CON CEROS A LA IZQUIERDA
033800     MOVE WS-MOTOR-EVT-PUNTO (WS-SUB-EVT) TO WS-PUNTO-EDITADO
033900     MOVE 1 TO WS-SUB-POS
034000
034010*    AVANZA HASTA EL PRIMER DIGITO SIGNIFICATIVO (SUPRIME CEROS)
034100     PERFORM 9015-SALTAR-BLANCO-I
034200             THRU 9015-SALTAR-BLANCO-F
034300        UNTIL WS-PUNTO-EDITADO (WS-SUB-POS:1) NOT = SPACE
034400           OR WS-SUB-POS = 4
034410
034420*    ARMA LA LINEA: NOMBRE DE LA REGLA + NUMERO DE PUNTO
034500     MOVE SPACES TO WS-LINEA-EVENTO
034600     STRING 'Rule: '                          DELIMITED BY SIZE
034700            WS-MOTOR-EVT-REGLA (WS-SUB-EVT)   DELIMITED BY SPACE
034800            ', Point: '                        DELIMITED BY SIZE
034900            WS-PUNTO-EDITADO (WS-SUB-POS:)     DELIMITED BY SIZE
035000        INTO WS-LIN-TEXTO
035010
035020*    ESCRIBE LA LINEA DE DETALLE (SIN SALTO DE PAGINA)
035100     MOVE SPACES TO REG-SALIDA
035200     MOVE WS-LIN-TEXTO TO REG-SAL-TEXTO
035300     WRITE REG-SALIDA.
035400
035500 9010-IMPRIMIR-EVENTO-F. EXIT.
035600
035700
035800*---- AVANZA UNA POSICION EN BUSCA DEL PRIMER DIGITO (9010) --------
035900 9015-SALTAR-BLANCO-I.
036000
036100     ADD 1 TO WS-SUB-POS.
036200
036300 9015-SALTAR-BLANCO-F. EXIT.
036400
036500
036600*---- CIERRE DE ARCHIVOS -------------------------------------------
036610*     SI CUALQUIERA DE LOS DOS CIERRES FALLA, SE DEJA CONSTANCIA
036620*     EN SYSOUT Y SE FUERZA RETURN-CODE 9999 PARA EL JOB BATCH
036700 9900-FINAL-I.
036800
036810*    CIERRA EL ARCHIVO DE MUESTRAS; UN STATUS DISTINTO DE '00'
036820*    SOLO SE DEJA REGISTRADO EN SYSOUT, NO DETIENE LA CORRIDA
036900     CLOSE ENTRADA
037000     IF FS-ENTRADA NOT = '00' THEN
037100        DISPLAY 'PGMSPCAF - ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
037200        MOVE 9999 TO RETURN-CODE
037300     END-IF
037400
037410*    CIERRA EL ARCHIVO DE SALIDA; MISMO CRITERIO QUE ARRIBA
037500     CLOSE SALIDA
037600     IF FS-SALIDA NOT = '00' THEN
037700        DISPLAY 'PGMSPCAF - ERROR EN CLOSE SALIDA = ' FS-SALIDA
037800        MOVE 9999 TO RETURN-CODE
037900     END-IF.
038000
038100 9900-FINAL-F. EXIT.
