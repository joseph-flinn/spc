000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSPCCI.
000300 AUTHOR.        R ALVAREZ.
000400 INSTALLATION.  GERENCIA DE CALIDAD - PLANTA NORTE.
000500 DATE-WRITTEN.  04/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTROL ESTADISTICO DE PROCESO.
000800
000900***************************************************************
001000*                 RUTINA  IS-CYCLE                            *
001100*                 ================                            *
001200*    - Subrutina llamada por PGMSPCRG para resolver el         *
001300*      predicado de ciclo (IS-CYCLE) sobre una ventana de      *
001400*      muestras de hasta 15 puntos.                            *
001500*    - Clasifica cada paso como SUBE (diferencia >= 0) o       *
001600*      BAJA (diferencia < 0) y verifica que las direcciones    *
001700*      alternen estrictamente en toda la ventana.              *
001800*    - Devuelve el resultado en LK-CI-ES-CICLO ('S'/'N').      *
001900***************************************************************
002000*    HISTORIA DE CAMBIOS
002100*    14/04/1991  R.ALVAREZ    ALTA INICIAL DEL PROGRAMA
002200*    02/09/1991  R.ALVAREZ    SE AGREGA VALIDACION VENTANA < 4
002300*    19/01/1993  M.SOSA       CORRIGE CLASIFICACION DE PASO CERO
002400*    07/07/1994  M.SOSA       AMPLIA WS-DIR-BYTES A 14 POSICIONES
002500*    30/11/1995  J.PEREZ      REVISION GENERAL DE COMENTARIOS
002600*    02/03/1996  J.PEREZ      SE AGREGA TABLA DE DIRECCIONES
002700*    25/10/1996  C.DIAZ       AJUSTE DE REDEFINES DE AREA FECHA
002800*    18/06/1997  C.DIAZ       LOG DE PRIMERA LLAMADA CON FECHA
002900*    05/12/1997  M.SOSA       REVISION DE RENDIMIENTO EN EL LOOP
003000*    11/09/1998  R.ALVAREZ    AJUSTE Y2K - AREA FECHA A 4 DIGITOS
003100*    03/02/1999  R.ALVAREZ    AJUSTE Y2K - VERIFICADO CONTRA PRUEBA
003200*    14/08/1999  C.DIAZ       AJUSTE Y2K - CIERRE DEL PROYECTO
003300*    21/02/2001  M.SOSA       SE DOCUMENTA AREA DE COMUNICACION RAW
003400*    09/10/2003  J.PEREZ      CORRIGE SUBINDICE EN ULTIMO PASO
003500*    16/05/2006  C.DIAZ       REVISION PARA NUEVO ESTANDAR DE COPY
003600*    27/01/2010  M.SOSA       LIMPIEZA DE COMENTARIOS OBSOLETOS
003700*    08/11/2013  J.PEREZ      MARCA DE PRIMERA LLAMADA (WS-PRIMERA-VEZ)
003710*    09/02/2018  J.PEREZ      SE AGREGA SPECIAL-NAMES (C01 TOP-OF-FORM)
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700*=======================*
005800
005900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006000
006100*---- MARCA DE PRIMERA LLAMADA (PARA LOGUEAR FECHA UNA SOLA VEZ) -
006150 77  WS-PRIMERA-VEZ           PIC X          VALUE 'S'.
006155*    88-LEVELS QUE TRADUCEN LA BANDERA A CONDICIONES LEGIBLES
006160     88  WS-ES-PRIMERA-VEZ                  VALUE 'S'.
006170     88  WS-NO-ES-PRIMERA-VEZ                VALUE 'N'.
006400
006500*---- FECHA DE LA PRIMERA LLAMADA, PARA EL LOG DE SYSOUT ---------
006600 01  WS-FECHA-CORRIDA.
006610*    AREA DE FECHA EN FORMATO SIGLO/ANIO/MES/DIA (AMPLIADA Y2K)
006700     03  WS-FEC-SIGLO        PIC 99         VALUE ZEROS.
006800     03  WS-FEC-ANIO         PIC 99         VALUE ZEROS.
006900     03  WS-FEC-MES          PIC 99         VALUE ZEROS.
007000     03  WS-FEC-DIA          PIC 99         VALUE ZEROS.
007100     03  FILLER              PIC X(10)      VALUE SPACES.
007200 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA.
007300     03  WS-FEC-CORRIDA-8    PIC 9(08).
007400     03  FILLER              PIC X(10).
007500
007600*---- TABLA DE DIRECCIONES DE CADA PASO (U=SUBE  D=BAJA) --------
007700 77  WS-DIR-BYTES             PIC X(14)      VALUE SPACES.
007710*    14 POSICIONES = HASTA 14 PASOS POSIBLES EN UNA VENTANA
007720*    DE 15 PUNTOS (TAMANIO MAXIMO QUE MANEJA ESTA SUBRUTINA)
007800 01  WS-TAB-DIRECCION REDEFINES WS-DIR-BYTES.
007900     03  WS-DIR              PIC X(01) OCCURS 14 TIMES.
008000
008100*---- VARIABLES DE TRABAJO --------------------------------------
008190*    SUBINDICE DE TRABAJO PARA RECORRER LA VENTANA Y LA TABLA
008195*    DE DIRECCIONES EN LOS PERFORM VARYING DE ESTE PROGRAMA
008200 77  WS-SUB-I                 PIC 9(02)      VALUE ZEROS COMP.
008300 77  WS-PASOS                 PIC 9(02)      VALUE ZEROS COMP.
008310*    CANTIDAD DE PASOS = CANTIDAD DE PUNTOS MENOS UNO
008400 77  WS-DIF                   PIC S9(7)V9(4) VALUE ZEROS COMP-3.
008410*    DIFERENCIA ENTRE DOS PUNTOS CONSECUTIVOS DE LA VENTANA
008500 77  WS-ALTERNA               PIC X          VALUE 'S'.
008600     88  WS-SI-ALTERNA                       VALUE 'S'.
008700     88  WS-NO-ALTERNA                       VALUE 'N'.
008800
008900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009000
009100*-----------------------------------------------------------------
009200 LINKAGE SECTION.
009300*=================*
009400
009500*---- AREA DE COMUNICACION CON PGMSPCRG -------------------------
009600 01  LK-AREA-COMUNICACION.
009610*    AREA RECIBIDA DESDE PGMSPCRG CON LA VENTANA A EVALUAR
009700     03  LK-CI-TAM-VENTANA   PIC 9(02) COMP.
009710*    CANTIDAD DE PUNTOS VALIDOS CARGADOS EN LK-CI-VENTANA
009800     03  LK-CI-VENTANA       PIC S9(7)V9(4) COMP-3 OCCURS 15 TIMES.
009810*    VENTANA DE HASTA 15 MUESTRAS RECIBIDA DE PGMSPCRG
009900     03  LK-CI-ES-CICLO      PIC X(01).
009910*    RESPUESTA DE ESTA SUBRUTINA: 'S' SI LA VENTANA ES CICLO
010000         88  LK-CI-SI-ES-CICLO            VALUE 'S'.
010100         88  LK-CI-NO-ES-CICLO            VALUE 'N'.
010200     03  FILLER              PIC X(07).
010300*---- VISTA CRUDA DEL AREA DE COMUNICACION (SOLO DOCUMENTACION) --
010400 01  LK-AREA-COMUNICACION-RAW REDEFINES LK-AREA-COMUNICACION.
010500     03  LK-CI-RAW           PIC X(100).
010600
010700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010800 PROCEDURE DIVISION USING LK-AREA-COMUNICACION.
010900
011000 MAIN-PROGRAM-I.
011010*    PARRAFO PRINCIPAL. ESTA RUTINA NO TIENE ARCHIVOS PROPIOS NI
011020*    SORT: RECIBE LA VENTANA DE PUNTOS EN LK-CI-VENTANA Y DEVUELVE
011030*    UNICAMENTE LA BANDERA LK-CI-ES-CICLO AL INVOCANTE PGMSPCRG.
011100
011110     IF WS-ES-PRIMERA-VEZ THEN
011111*       SOLO EN LA PRIMERA LLAMADA DE LA CORRIDA SE DEJA
011112*       CONSTANCIA DE LA FECHA EN EL SYSOUT, A EFECTOS DE
011113*       AUDITORIA DEL PROCESO BATCH (VER NOTA 08/11/2013)
011120        ACCEPT WS-FEC-CORRIDA-8 FROM DATE YYYYMMDD
011130        DISPLAY 'PGMSPCCI - PRIMERA LLAMADA DEL CICLO FECHA='
011140                WS-FEC-CORRIDA-8
011150        SET WS-NO-ES-PRIMERA-VEZ TO TRUE
011160     END-IF
011170
011180*    SE DELEGA TODO EL ANALISIS DE CICLO A LA RUTINA 1000
011200     PERFORM 1000-VERIFICAR-CICLO-I THRU 1000-VERIFICAR-CICLO-F.
011300
011400 MAIN-PROGRAM-F.
011410*    RETORNO AL INVOCANTE. NO SE LIBERAN ARCHIVOS PORQUE ESTA
011420*    SUBRUTINA NO POSEE FD PROPIOS.
011430     GOBACK.
011500
011600
011700*---- VERIFICA SI LA VENTANA RECIBIDA ES UN CICLO ---------------
011800 1000-VERIFICAR-CICLO-I.
011810*    SE INICIALIZA LA RESPUESTA EN 'N' (NO ES CICLO) Y SE LIMPIA
011820*    LA TABLA DE DIRECCIONES ANTES DE CLASIFICAR LOS PASOS NUEVOS.
011900
012000     SET LK-CI-NO-ES-CICLO TO TRUE
012100     MOVE SPACES TO WS-DIR-BYTES
012200
012300     IF LK-CI-TAM-VENTANA < 4 THEN
012310*       UNA VENTANA DE MENOS DE 4 PUNTOS NO PUEDE FORMAR CICLO,
012320*       SE CORTA DE INMEDIATO SIN CLASIFICAR PASOS
012400        GO TO 1000-VERIFICAR-CICLO-F
012500     END-IF
012600
012610*    CANTIDAD DE PASOS (DIFERENCIAS ENTRE PUNTOS CONSECUTIVOS)
012700     COMPUTE WS-PASOS = LK-CI-TAM-VENTANA - 1
012800
012810*    PRIMERO SE CLASIFICA CADA PASO COMO SUBE/BAJA
012900     PERFORM 1100-CLASIFICAR-PASOS-I
013000        THRU 1100-CLASIFICAR-PASOS-F
013100
013110*    LUEGO SE VERIFICA QUE LAS DIRECCIONES ALTERNEN ESTRICTAMENTE
013200     PERFORM 1200-VERIF-ALTERNANCIA-I
013300        THRU 1200-VERIF-ALTERNANCIA-F
013400
013500     IF WS-SI-ALTERNA THEN
013510*       SOLO SE DECLARA CICLO SI LA ALTERNANCIA SE MANTUVO
013520*       EN TODOS LOS PASOS DE LA VENTANA RECIBIDA
013600        SET LK-CI-SI-ES-CICLO TO TRUE
013700     END-IF.
014300
014400 1000-VERIFICAR-CICLO-F. EXIT.
014500
014600
014700*---- CLASIFICA CADA PASO COMO SUBE (U) O BAJA (D) --------------
014800 1100-CLASIFICAR-PASOS-I.
014810*    RECORRE TODOS LOS PASOS DE LA VENTANA, UNO POR UNO, PARA
014820*    CLASIFICARLOS COMO SUBE O BAJA EN LA RUTINA 1110
014900
015000     PERFORM 1110-CLASIFICAR-UN-PASO-I
015100             THRU 1110-CLASIFICAR-UN-PASO-F
015200        VARYING WS-SUB-I FROM 1 BY 1
015300           UNTIL WS-SUB-I > WS-PASOS.
015400
015500 1100-CLASIFICAR-PASOS-F. EXIT.
015600
015700
015800*---- CLASIFICA UN SOLO PASO DE LA VENTANA (RUTINA DE LA 1100) --
015900 1110-CLASIFICAR-UN-PASO-I.
015910*    DIFERENCIA ENTRE EL PUNTO SIGUIENTE Y EL PUNTO ACTUAL DE
015920*    LA VENTANA (LK-CI-VENTANA ES UN ARRAY DE HASTA 15 PUNTOS)
016000
016100     COMPUTE WS-DIF =
016200        LK-CI-VENTANA (WS-SUB-I + 1) - LK-CI-VENTANA (WS-SUB-I)
016300
016400     IF WS-DIF >= 0 THEN
016410*       DIFERENCIA NO NEGATIVA = EL PROCESO SUBIO EN ESTE PASO
016500        MOVE 'U' TO WS-DIR (WS-SUB-I)
016600     ELSE
016610*       DIFERENCIA NEGATIVA = EL PROCESO BAJO EN ESTE PASO
016700        MOVE 'D' TO WS-DIR (WS-SUB-I)
016800     END-IF.
016900
017000 1110-CLASIFICAR-UN-PASO-F. EXIT.
017100
017200
017300*---- VERIFICA QUE LAS DIRECCIONES ALTERNEN EN TODA LA VENTANA --
017400 1200-VERIF-ALTERNANCIA-I.
017410*    SE ASUME ALTERNANCIA CORRECTA HASTA ENCONTRAR UN PAR DE
017420*    PASOS CONSECUTIVOS CON LA MISMA DIRECCION (U-U O D-D)
017500
017600     SET WS-SI-ALTERNA TO TRUE
017700
017800     IF WS-PASOS < 2 THEN
017810*       CON UN SOLO PASO NO HAY NADA QUE COMPARAR, SE SALE
017820*       DEJANDO LA ALTERNANCIA COMO VERDADERA POR DEFECTO
017900        GO TO 1200-VERIF-ALTERNANCIA-F
018000     END-IF
018100
018110*    SE COMPARA CADA PASO CONTRA EL ANTERIOR, CORTANDO TAN
018120*    PRONTO SE ENCUENTRA UNA REPETICION DE DIRECCION
018200     PERFORM 1210-COMPARAR-UN-PASO-I
018300             THRU 1210-COMPARAR-UN-PASO-F
018400        VARYING WS-SUB-I FROM 2 BY 1
018500           UNTIL WS-SUB-I > WS-PASOS OR WS-NO-ALTERNA.
018600
018700 1200-VERIF-ALTERNANCIA-F. EXIT.
018800
018900
019000*---- COMPARA UN PASO CONTRA EL ANTERIOR (RUTINA DE LA 1200) ----
019100 1210-COMPARAR-UN-PASO-I.
019110*    SI LA DIRECCION DEL PASO ACTUAL ES IGUAL A LA DEL PASO
019120*    ANTERIOR, LA VENTANA NO ALTERNA Y NO PUEDE SER CICLO
019200
019300     IF WS-DIR (WS-SUB-I) = WS-DIR (WS-SUB-I - 1) THEN
019400        SET WS-NO-ALTERNA TO TRUE
019500     END-IF.
019600
019700 1210-COMPARAR-UN-PASO-F. EXIT.
