000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSPCRG.
000300 AUTHOR.        R ALVAREZ.
000400 INSTALLATION.  GERENCIA DE CALIDAD - PLANTA NORTE.
000500 DATE-WRITTEN.  04/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTROL ESTADISTICO DE PROCESO.
000800
000900***************************************************************
001000*                 MOTOR  DE  REGLAS  SPC                      *
001100*                 ========================                    *
001200*    - Subrutina llamada por PGMSPCAF una vez calculados       *
001300*      la media y el desvio estandar poblacional.              *
001400*    - Recorre la tabla de muestras con las diez reglas de     *
001500*      control (estilo Western Electric) en el orden fijo:    *
001600*      1,2,3,4,5,7,6,8,8,10  (la regla 8 esta registrada dos   *
001700*      veces a pedido de PROCESOS - ver historia de cambios).  *
001800*    - Cada regla acumula sus eventos detectados en la tabla   *
001900*      LK-TAB-EVENTOS, en el orden de deteccion.               *
002000*    - Las reglas 1,2,3 comparten la rutina generica de        *
002100*      ventana/limite (FAMILIA DE REGLAS DE LIMITE).           *
002200*    - Las reglas 6 y 7 llaman a PGMSPCCI para resolver el     *
002300*      predicado IS-CYCLE.                                     *
002310*    - LK-AREA-MOTOR TRAE ADEMAS LOS CAMPOS DE TRAZA/AUDITORIA  *
002320*      QUE ESTAMPA PGMSPCAF (NOTA AUD-118); ESTE PROGRAMA NO    *
002330*      LOS LEE NI LOS MODIFICA, SOLO LOS RESPETA EN EL LAYOUT.  *
002400***************************************************************
002500*    HISTORIA DE CAMBIOS
002600*    14/04/1991  R.ALVAREZ    ALTA INICIAL DEL PROGRAMA
002700*    02/09/1991  R.ALVAREZ    SE AGREGAN REGLAS 1 A 3 (LIMITE)
002800*    15/01/1992  R.ALVAREZ    SE AGREGA REGLA 4 (UN SOLO LADO)
002900*    19/01/1993  M.SOSA       SE AGREGA REGLA 5 (RACHA)
003000*    23/06/1993  M.SOSA       SE AGREGA LLAMADA A PGMSPCCI
003100*    07/07/1994  M.SOSA       SE AGREGAN REGLAS 6 Y 7 (CICLO)
003200*    30/11/1995  J.PEREZ      SE AGREGA REGLA 8 (SIN ZONA C)
003300*    02/03/1996  J.PEREZ      PROCESOS PIDE DUPLICAR REGLA 8
003400*    25/10/1996  C.DIAZ       SE AGREGA REGLA 10 (CERCA LIMITE)
003500*    18/06/1997  C.DIAZ       EVENTO PASA A LOG PERMANENTE EN SYSOUT
003600*    05/12/1997  M.SOSA       REVISION DE RENDIMIENTO EN VENTANAS
003700*    11/09/1998  R.ALVAREZ    AJUSTE Y2K - AREA FECHA A 4 DIGITOS
003800*    03/02/1999  R.ALVAREZ    AJUSTE Y2K - VERIFICADO CONTRA PRUEBA
003900*    14/08/1999  C.DIAZ       AJUSTE Y2K - CIERRE DEL PROYECTO
004000*    21/02/2001  M.SOSA       AMPLIA TABLA DE EVENTOS A 5000
004100*    09/10/2003  J.PEREZ      CORRIGE SUPRESION DE REGLA 7
004200*    16/05/2006  C.DIAZ       REVISION PARA NUEVO ESTANDAR DE COPY
004300*    27/01/2010  M.SOSA       LIMPIEZA DE COMENTARIOS OBSOLETOS
004400*    08/11/2013  J.PEREZ      SE AGREGA FECHA DE INICIO AL LOG
004410*    09/02/2018  J.PEREZ      SE AGREGA SPECIAL-NAMES (C01 TOP-OF-FORM)
004420*    19/07/2018  M.SOSA       AMPLIA LK-AREA-MOTOR CON CAMPOS DE
004430*                             TRAZA/AUDITORIA (NOTA AUD-118), EN EL
004440*                             MISMO ORDEN QUE WS-AREA-MOTOR DE PGMSPCAF
004450*    03/08/2018  J.PEREZ      REVISION GENERAL DE COMENTARIOS INTERNOS,
004460*                             SE DOCUMENTA CADA PARRAFO Y CADA CAMPO
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004810
004820*---- UPSI / TOP-OF-FORM (NO SE USA IMPRESORA EN ESTE PROGRAMA, -
004821*     SE DECLARA POR EL ESTANDAR DE LA GERENCIA) -----------------
004822 SPECIAL-NAMES.
004830     C01 IS TOP-OF-FORM.
004840
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500
006600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006700
007200*---- NOMBRE DEL PROGRAMA DE CICLO (LLAMADA DINAMICA) -----------
007210*     LO USAN LAS REGLAS 6 Y 7 PARA RESOLVER EL PREDICADO CICLO
007300 77  WS-PGMCICLO              PIC X(8)       VALUE 'PGMSPCCI'.
007400
007500*---- FECHA DE INICIO DE CORRIDA, PARA EL LOG DE SYSOUT ----------
007510*     SE CAPTURA UNA SOLA VEZ, AL ENTRAR A MAIN-PROGRAM-I
007600 01  WS-FECHA-CORRIDA.
007610*        SIGLO DE LA FECHA DE CORRIDA (PARTE ALTA DEL ANIO)
007700     03  WS-FEC-SIGLO        PIC 99         VALUE ZEROS.
007710*        ANIO DE LA FECHA DE CORRIDA (DOS DIGITOS)
007800     03  WS-FEC-ANIO         PIC 99         VALUE ZEROS.
007810*        MES DE LA FECHA DE CORRIDA
007900     03  WS-FEC-MES          PIC 99         VALUE ZEROS.
007910*        DIA DE LA FECHA DE CORRIDA
008000     03  WS-FEC-DIA          PIC 99         VALUE ZEROS.
008100     03  FILLER              PIC X(10)      VALUE SPACES.
008110*     VISTA NUMERICA UNICA, COMO LA DEVUELVE ACCEPT ... YYYYMMDD
008200 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA.
008300     03  WS-FEC-CORRIDA-8    PIC 9(08).
008400     03  FILLER              PIC X(10).
008500
008600*---- PARAMETROS DE LA FAMILIA DE REGLAS DE LIMITE --------------
008610*     SE CARGAN EN CADA REGLA 1/2/3 ANTES DE LLAMAR A LA RUTINA
008620*     GENERICA 4000-LIMITE-GENERICA-I; WS-PARM-REGLA ES EL
008630*     NOMBRE QUE QUEDA GRABADO EN EL EVENTO SI SE DETECTA.
008700 01  WS-PARM-LIMITE.
008800     03  WS-PARM-SIGMAS      PIC 9(01)      VALUE ZEROS COMP.
008900     03  WS-PARM-VENTANA     PIC 9(02)      VALUE ZEROS COMP.
009000     03  WS-PARM-FALLOS      PIC 9(02)      VALUE ZEROS COMP.
009100     03  WS-PARM-REGLA       PIC X(30)      VALUE SPACES.
009200     03  FILLER              PIC X(05)      VALUE SPACES.
009300 01  WS-PARM-LIMITE-NUM REDEFINES WS-PARM-LIMITE.
009400     03  FILLER              PIC X(05).
009500     03  WS-PARM-RAW         PIC X(35).
009600
009700*---- LIMITES CALCULADOS PARA LA VENTANA ACTUAL ------------------
009710*     WS-CONT-ARRIBA/WS-CONT-ABAJO CUENTAN CUANTOS PUNTOS DE LA
009720*     VENTANA QUEDARON FUERA DE CADA LIMITE (4020/4810)
009800 77  WS-LIM-SUPERIOR          PIC S9(9)V9(8) VALUE ZEROS COMP-3.
009810*    LIMITE INFERIOR DE LA VENTANA ACTUAL, MISMA ESCALA QUE ARRIBA
009900 77  WS-LIM-INFERIOR          PIC S9(9)V9(8) VALUE ZEROS COMP-3.
009910*    CANTIDAD DE PUNTOS DE LA VENTANA POR ENCIMA DEL LIMITE SUPERIOR
010000 77  WS-CONT-ARRIBA           PIC 9(04)      VALUE ZEROS COMP.
010010*    CANTIDAD DE PUNTOS DE LA VENTANA POR DEBAJO DEL LIMITE INFERIOR
010100 77  WS-CONT-ABAJO            PIC 9(04)      VALUE ZEROS COMP.
010200
010300*---- LIMITES FIJOS (3-SIGMA / 2-SIGMA) PARA REGLA 10 ------------
010310*     UCL/LCL SON LOS LIMITES DE CONTROL (3 SIGMA); UWL/LWL SON
010320*     LOS LIMITES DE ADVERTENCIA (2 SIGMA), USADOS SOLO POR 4900
010400 01  WS-LIMITES-FIJOS.
010500     03  WS-UCL              PIC S9(9)V9(8) VALUE ZEROS COMP-3.
010600     03  WS-LCL              PIC S9(9)V9(8) VALUE ZEROS COMP-3.
010700     03  WS-UWL              PIC S9(9)V9(8) VALUE ZEROS COMP-3.
010800     03  WS-LWL              PIC S9(9)V9(8) VALUE ZEROS COMP-3.
010900     03  FILLER              PIC X(08)      VALUE SPACES.
011000 01  WS-LIMITES-FIJOS-R REDEFINES WS-LIMITES-FIJOS.
011100     03  WS-LIM-RAW OCCURS 4 PIC S9(9)V9(8) COMP-3.
011200     03  FILLER              PIC X(08).
011210*    WS-NEAR: FRACCION DE SIGMA QUE DEFINE "CERCA" DEL LIMITE
011300 77  WS-NEAR                  PIC 9V999      VALUE 0.250 COMP-3.
011400
011500*---- VENTANA / SUBINDICES DE TRABAJO ----------------------------
011510*     WS-VEN-FIN ES EL ULTIMO INICIO DE VENTANA VALIDO (N-W+1);
011520*     WS-SUB-P RECORRE LOS INICIOS DE VENTANA, WS-SUB-J RECORRE
011530*     LOS PUNTOS DENTRO DE CADA VENTANA.
011600 77  WS-VEN-FIN                PIC 9(04)      VALUE ZEROS COMP.
011700 77  WS-SUB-P                  PIC 9(04)      VALUE ZEROS COMP.
011800 77  WS-SUB-J                  PIC 9(04)      VALUE ZEROS COMP.
011900
012000*---- AREA DE VENTANA PARA LA LLAMADA A PGMSPCCI -----------------
012100 01  WS-AREA-CICLO.
012110*        CANTIDAD DE PUNTOS DE LA VENTANA QUE SE ENVIA A PGMSPCCI
012200     03  WS-CICLO-TAM         PIC 9(02)      VALUE ZEROS COMP.
012210*        PUNTOS DE LA VENTANA, EN EL ORDEN DE LA SERIE ORIGINAL
012300     03  WS-CICLO-VENTANA     PIC S9(7)V9(4) COMP-3 OCCURS 15 TIMES.
012310*        RESULTADO DEVUELTO POR PGMSPCCI: 'S' SI ES CICLO
012400     03  WS-CICLO-RESULTADO   PIC X(01)      VALUE 'N'.
012500         88  WS-CICLO-SI                     VALUE 'S'.
012600         88  WS-CICLO-NO                     VALUE 'N'.
012700     03  FILLER                PIC X(07)     VALUE SPACES.
012800
012900*---- CONTROL DE SUPRESION DE LA REGLA 7 (CICLO) -----------------
012910*     EVITA REPORTAR EL MISMO CICLO VENTANA TRAS VENTANA; SOLO
012920*     SE GRABA UN EVENTO NUEVO CUANDO EL CICLO NO ES CONTIGUO
012930*     AL DETECTADO EN LA VENTANA ANTERIOR (VER 4710)
013000 77  WS-REGLA7-ULT-CICLO       PIC 9(04)      VALUE ZEROS COMP.
013100 77  WS-REGLA7-HUBO-ANTERIOR   PIC X          VALUE 'N'.
013200     88  WS-REGLA7-SI-ANTERIOR              VALUE 'S'.
013300     88  WS-REGLA7-NO-ANTERIOR              VALUE 'N'.
013400
013500*---- BANDERAS AUXILIARES DE LAS REGLAS 4, 5, 6, 8 Y 10 ----------
013510*     CADA BANDERA SE REINICIA AL EMPEZAR LA EVALUACION DE SU
013520*     VENTANA Y SE APAGA TAN PRONTO UN PUNTO LA CONTRADICE.
013600 77  WS-TODOS-ARRIBA           PIC X          VALUE 'S'.
013610*    BANDERA DE LA REGLA 4: SE APAGA SI ALGUN PUNTO NO ESTA ARRIBA
013700 77  WS-TODOS-ABAJO            PIC X          VALUE 'S'.
013710*    BANDERA DE LA REGLA 4: SE APAGA SI ALGUN PUNTO NO ESTA ABAJO
013800 77  WS-RACHA-ASCIENDE         PIC X          VALUE 'S'.
013810*    BANDERA DE LA REGLA 5: SE APAGA SI ALGUN PASO NO SUBE
013900 77  WS-RACHA-DESCIENDE        PIC X          VALUE 'S'.
013910*    BANDERA DE LA REGLA 5: SE APAGA SI ALGUN PASO NO BAJA
014000 77  WS-DENTRO-ZONA-C          PIC X          VALUE 'S'.
014010*    BANDERA DE LA REGLA 6: SE APAGA SI ALGUN PUNTO SALE DE ZONA C
014100 77  WS-ALGUNO-EN-ZONA-C       PIC X          VALUE 'N'.
014110*    BANDERA DE LA REGLA 8: SE PRENDE SI ALGUN PUNTO CAE EN ZONA C
014200 77  WS-CERCA-LIMITE           PIC X          VALUE 'N'.
014210*    BANDERA DE LA REGLA 10: SE PRENDE SI EL PUNTO ESTA CERCA
014300 77  WS-IDX-CICLO              PIC 9(02)      VALUE ZEROS COMP.
014310*    SUBINDICE AUXILIAR PARA ARMAR LA VENTANA DE 4650
014400
014500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014600
014700*-----------------------------------------------------------------
014800 LINKAGE SECTION.
014900*=================*
015000
015010*////////////////////////////////////////////////////////////
015020*     AREA DE COMUNICACION CON PGMSPCAF (CORRIDA PRINCIPAL)
015030*     ESTE LAYOUT DEBE COINCIDIR CAMPO A CAMPO, EN EL MISMO
015040*     ORDEN Y CON LAS MISMAS PICTURES, CON WS-AREA-MOTOR DE
015050*     PGMSPCAF; ES EL CONTRATO DEL CALL QUE RECIBE ESTE
015060*     PROGRAMA.  CUALQUIER CAMBIO AQUI EXIGE EL MISMO CAMBIO
015070*     DEL OTRO LADO.
015080*////////////////////////////////////////////////////////////
015100 01  LK-AREA-MOTOR.
015110*     CANTIDAD DE MUESTRAS CARGADAS POR PGMSPCAF
015200     03  LK-NUM-MUESTRAS      PIC 9(04) COMP.
015210*     TABLA DE MUESTRAS (LA SERIE COMPLETA, YA CARGADA)
015300     03  LK-TAB-MUESTRAS      PIC S9(7)V9(4) COMP-3 OCCURS 1000 TIMES.
015310*     MEDIA POBLACIONAL, CALCULADA POR PGMSPCAF ANTES DEL CALL
015400     03  LK-MEDIA             PIC S9(9)V9(8) COMP-3.
015410*     DESVIO ESTANDAR POBLACIONAL, CALCULADO POR PGMSPCAF
015500     03  LK-DESVIO            PIC S9(9)V9(8) COMP-3.
015510*     CANTIDAD DE EVENTOS DETECTADOS; LA LLENA ESTE PROGRAMA
015600     03  LK-NUM-EVENTOS       PIC 9(04) COMP.
015610*     TABLA DE EVENTOS DETECTADOS, EN ORDEN DE DETECCION
015700     03  LK-TAB-EVENTOS OCCURS 5000 TIMES.
015710*         NOMBRE INTERNO DE LA REGLA QUE DISPARO EL EVENTO
015800         05  LK-EVT-REGLA     PIC X(30).
015810*         NUMERO DE PUNTO (POSICION EN LA SERIE) DEL EVENTO
015900         05  LK-EVT-PUNTO     PIC 9(04).
015910*     --- CAMPOS DE TRAZA/AUDITORIA (NOTA AUD-118, 19/07/2018) --
015920*     ESTOS CAMPOS LOS ESTAMPA PGMSPCAF ANTES DEL CALL; ESTE
015930*     PROGRAMA LOS RESPETA EN EL LAYOUT PERO NO LOS LEE NI LOS
015940*     MODIFICA (NO PARTICIPAN DE NINGUNA DE LAS DIEZ REGLAS).
016000     03  LK-ID-CORRIDA        PIC 9(08) COMP.
016010     03  LK-COD-EMPRESA       PIC X(04).
016020     03  LK-COD-PLANTA        PIC X(04).
016030     03  LK-COD-PROGRAMA      PIC X(08).
016040     03  LK-VERSION-AREA      PIC 9(02) COMP.
016050     03  LK-COD-RETORNO       PIC 9(02) COMP.
016060     03  LK-FECHA-PROCESO     PIC 9(08) COMP.
016070     03  LK-HORA-PROCESO      PIC 9(06) COMP.
016080     03  LK-USUARIO-LOTE      PIC X(08).
016090     03  LK-CANT-REGLAS-ACTIVAS PIC 9(02) COMP.
016100     03  LK-IND-DUPLICA-REGLA8  PIC X(01).
016110         88  LK-SI-DUPLICA-REGLA8          VALUE 'S'.
016120         88  LK-NO-DUPLICA-REGLA8          VALUE 'N'.
016130     03  LK-IND-REINICIO        PIC X(01).
016140         88  LK-ES-REINICIO                VALUE 'S'.
016150         88  LK-NO-ES-REINICIO             VALUE 'N'.
016160     03  LK-TURNO-CORRIDA       PIC X(01).
016170     03  LK-OBSERVACIONES       PIC X(20).
016180*     RELLENO AL FINAL DEL AREA, PARA FUTURAS AMPLIACIONES
016200     03  FILLER               PIC X(09).
016300
016400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016500 PROCEDURE DIVISION USING LK-AREA-MOTOR.
016600
016610*---- PARRAFO PRINCIPAL: CORRE LAS DIEZ REGLAS EN ORDEN FIJO -----
016620*     EL ORDEN 1,2,3,4,5,7,6,8,8,10 ES EL QUE PIDE PROCESOS; LA
016630*     REGLA 8 SE EJECUTA DOS VECES A PROPOSITO (VER HISTORIA DE
016640*     CAMBIOS DEL 02/03/1996) Y NO ES UN ERROR DE TIPEO.
016700 MAIN-PROGRAM-I.
016800
016810*    REINICIA EL CONTADOR DE EVENTOS PARA ESTA CORRIDA
016900     MOVE ZEROS TO LK-NUM-EVENTOS
016910
016920*    FECHA DEL SISTEMA, SOLO PARA LA TRAZA DE SYSOUT DEL MOTOR
016930     ACCEPT WS-FEC-CORRIDA-8 FROM DATE YYYYMMDD
016940     DISPLAY 'PGMSPCRG - INICIA CORRIDA DEL MOTOR FECHA='
016950             WS-FEC-CORRIDA-8
017000
017010*    REGLA 1: LIMITE DE CONTROL (3 SIGMA, VENTANA 1)
017100     PERFORM 4100-REGLA1-I        THRU 4100-REGLA1-F
017110*    REGLA 2: LIMITE DE ADVERTENCIA (2 SIGMA, VENTANA 3)
017200     PERFORM 4200-REGLA2-I        THRU 4200-REGLA2-F
017210*    REGLA 3: LIMITE DE ZONA C (1 SIGMA, VENTANA 5)
017300     PERFORM 4300-REGLA3-I        THRU 4300-REGLA3-F
017310*    REGLA 4: TODO UN LADO CONSECUTIVO (VENTANA 8)
017400     PERFORM 4400-REGLA4-I        THRU 4400-REGLA4-F
017410*    REGLA 5: RACHA MONOTONA (VENTANA 6)
017500     PERFORM 4500-REGLA5-I        THRU 4500-REGLA5-F
017510*    REGLA 7: CICLO CON SUPRESION (VENTANA 15) - VA ANTES DE LA 6
017520*    PORQUE ASI LO PIDE PROCESOS EN EL ORDEN DE EJECUCION
017600     PERFORM 4700-REGLA7-I        THRU 4700-REGLA7-F
017610*    REGLA 6: CICLO DENTRO DE ZONA C (VENTANA 14)
017700     PERFORM 4600-REGLA6-I        THRU 4600-REGLA6-F
017710*    REGLA 8, PRIMERA PASADA: SIN PUNTOS EN ZONA C (VENTANA 8)
017800     PERFORM 4800-REGLA8-I        THRU 4800-REGLA8-F
017810*    REGLA 8, SEGUNDA PASADA (DUPLICADA A PEDIDO DE PROCESOS)
017900     PERFORM 4800-REGLA8-I        THRU 4800-REGLA8-F
017910*    REGLA 10: CERCA DEL LIMITE, PUNTO A PUNTO
018000     PERFORM 4900-REGLA10-I       THRU 4900-REGLA10-F.
018100
018200 MAIN-PROGRAM-F. GOBACK.
018300
018400
018500*---- CALCULA EL ULTIMO INICIO DE VENTANA VALIDO (N-W+1) ---------
018510*     UTILIDAD COMPARTIDA POR TODAS LAS REGLAS BASADAS EN VENTANA
018600 3000-CALC-FIN-VENTANA-I.
018610*    ENTRA CON WS-PARM-VENTANA YA CARGADO POR LA REGLA QUE LLAMA
018700
018710*    SI LA VENTANA PEDIDA ES MAS GRANDE QUE LA SERIE, NO HAY
018720*    NINGUN INICIO VALIDO
018800     IF WS-PARM-VENTANA > LK-NUM-MUESTRAS THEN
018900        MOVE ZEROS TO WS-VEN-FIN
019000     ELSE
019010*       ULTIMO INICIO POSIBLE PARA QUE LA VENTANA ENTRE ENTERA
019100        COMPUTE WS-VEN-FIN =
019200           LK-NUM-MUESTRAS - WS-PARM-VENTANA + 1
019300     END-IF.
019400
019500 3000-CALC-FIN-VENTANA-F. EXIT.
019600
019700
019800*---- RUTINA GENERICA DE LA FAMILIA DE REGLAS DE LIMITE ---------
019810*     PARAMETROS DE ENTRADA: WS-PARM-SIGMAS / WS-PARM-VENTANA /
019900*     WS-PARM-FALLOS / WS-PARM-REGLA
020000 4000-LIMITE-GENERICA-I.
020100
020110*    LIMITES SUPERIOR E INFERIOR A N SIGMAS DE LA MEDIA
020200     COMPUTE WS-LIM-SUPERIOR ROUNDED =
020300        LK-MEDIA + (WS-PARM-SIGMAS * LK-DESVIO)
020400     COMPUTE WS-LIM-INFERIOR ROUNDED =
020500        LK-MEDIA - (WS-PARM-SIGMAS * LK-DESVIO)
020600
020610*    CALCULA HASTA DONDE SE PUEDE DESLIZAR LA VENTANA
020700     PERFORM 3000-CALC-FIN-VENTANA-I THRU 3000-CALC-FIN-VENTANA-F
020800
020810*    EVALUA CADA VENTANA POSIBLE DE LA SERIE
020900     PERFORM 4010-EVALUAR-VENTANA-LIMITE-I
021000             THRU 4010-EVALUAR-VENTANA-LIMITE-F
021100        VARYING WS-SUB-P FROM 1 BY 1
021200           UNTIL WS-SUB-P > WS-VEN-FIN.
021300
021400 4000-LIMITE-GENERICA-F. EXIT.
021500
021600
021700*---- EVALUA UNA VENTANA DE LA FAMILIA DE REGLAS DE LIMITE ------
021800 4010-EVALUAR-VENTANA-LIMITE-I.
021900
021910*    REINICIA LOS CONTADORES DE PUNTOS FUERA DE LIMITE
022000     MOVE ZEROS TO WS-CONT-ARRIBA
022100     MOVE ZEROS TO WS-CONT-ABAJO
022200
022210*    CUENTA CADA PUNTO DE LA VENTANA CONTRA AMBOS LIMITES
022300     PERFORM 4020-CONTAR-UN-PUNTO-LIMITE-I
022400             THRU 4020-CONTAR-UN-PUNTO-LIMITE-F
022500        VARYING WS-SUB-J FROM WS-SUB-P BY 1
022600           UNTIL WS-SUB-J > WS-SUB-P + WS-PARM-VENTANA - 1
022700
022710*    SI SE LLEGO A LA CANTIDAD DE FALLOS PEDIDA, HAY EVENTO
022800     IF WS-CONT-ARRIBA >= WS-PARM-FALLOS OR
022900        WS-CONT-ABAJO  >= WS-PARM-FALLOS THEN
023000        PERFORM 4050-AGREGAR-EVENTO-I
023100           THRU 4050-AGREGAR-EVENTO-F
023200     END-IF.
023300
023400 4010-EVALUAR-VENTANA-LIMITE-F. EXIT.
023500
023600
023700*---- CUENTA UN PUNTO CONTRA AMBOS LIMITES (RUTINA DE LA 4010) --
023800 4020-CONTAR-UN-PUNTO-LIMITE-I.
023900
023910*    PUNTO POR ENCIMA DEL LIMITE SUPERIOR
024000     IF LK-TAB-MUESTRAS (WS-SUB-J) > WS-LIM-SUPERIOR THEN
024100        ADD 1 TO WS-CONT-ARRIBA
024200     END-IF
024300
024310*    PUNTO POR DEBAJO DEL LIMITE INFERIOR
024400     IF LK-TAB-MUESTRAS (WS-SUB-J) < WS-LIM-INFERIOR THEN
024500        ADD 1 TO WS-CONT-ABAJO
024600     END-IF.
024700
024800 4020-CONTAR-UN-PUNTO-LIMITE-F. EXIT.
024900
025000
025100*---- AGREGA UN EVENTO A LA TABLA, USANDO WS-PARM-REGLA Y ------
025200*     WS-SUB-P COMO PUNTO DETECTADO
025300 4050-AGREGAR-EVENTO-I.
025400
025410*    AVANZA EL SUBINDICE DE LA TABLA DE EVENTOS Y GRABA EL PAR
025420*    (NOMBRE DE REGLA, NUMERO DE PUNTO)
025500     ADD 1 TO LK-NUM-EVENTOS
025600     MOVE WS-PARM-REGLA TO LK-EVT-REGLA (LK-NUM-EVENTOS)
025700     MOVE WS-SUB-P      TO LK-EVT-PUNTO (LK-NUM-EVENTOS)
025800
025810*    TRAZA EN SYSOUT DE CADA EVENTO DETECTADO (DESDE 1997)
026000     DISPLAY 'PGMSPCRG - EVENTO ' WS-PARM-REGLA
026100             ' PUNTO ' WS-SUB-P.
026200
026400 4050-AGREGAR-EVENTO-F. EXIT.
026500
026600
026700*---- REGLA 1 - LIMITE DE CONTROL (3 SIGMA, VENTANA 1) -----------
026800 4100-REGLA1-I.
026900
026910*    UN SOLO PUNTO (VENTANA 1) FUERA DE 3 SIGMA YA ES EVENTO
027000     MOVE 3                     TO WS-PARM-SIGMAS
027010*    VENTANA DE UN SOLO PUNTO: SE EVALUA PUNTO POR PUNTO
027100     MOVE 1                     TO WS-PARM-VENTANA
027110*    BASTA UN PUNTO FUERA PARA QUE SE GRABE EL EVENTO
027200     MOVE 1                     TO WS-PARM-FALLOS
027210*    NOMBRE QUE QUEDA REGISTRADO EN LK-EVT-REGLA SI HAY EVENTO
027300     MOVE 'ControlLimitRule'    TO WS-PARM-REGLA
027400
027410*    DELEGA EL CALCULO DE LIMITES Y EL RECORRIDO DE VENTANAS
027500     PERFORM 4000-LIMITE-GENERICA-I THRU 4000-LIMITE-GENERICA-F.
027600
027700 4100-REGLA1-F. EXIT.
027800
027900
028000*---- REGLA 2 - LIMITE DE ADVERTENCIA (2 SIGMA, VENTANA 3) -------
028100 4200-REGLA2-I.
028200
028210*    2 DE 3 PUNTOS CONSECUTIVOS FUERA DE 2 SIGMA DEL MISMO LADO
028300     MOVE 2                     TO WS-PARM-SIGMAS
028310*    VENTANA DE 3 PUNTOS CONSECUTIVOS
028400     MOVE 3                     TO WS-PARM-VENTANA
028410*    CON 2 DE LOS 3 FUERA DEL MISMO LADO YA ES EVENTO
028500     MOVE 2                     TO WS-PARM-FALLOS
028600     MOVE 'WarningLimitRule'    TO WS-PARM-REGLA
028700
028800     PERFORM 4000-LIMITE-GENERICA-I THRU 4000-LIMITE-GENERICA-F.
028900
029000 4200-REGLA2-F. EXIT.
029100
029200
029300*---- REGLA 3 - LIMITE DE ZONA C (1 SIGMA, VENTANA 5) ------------
029400 4300-REGLA3-I.
029410*    4 DE 5 PUNTOS CONSECUTIVOS FUERA DE LA ZONA C (1 SIGMA)
029500
029510*    LIMITE A 1 SIGMA DE LA MEDIA (BORDE DE LA ZONA C)
029600     MOVE 1                     TO WS-PARM-SIGMAS
029610*    VENTANA DE 5 PUNTOS CONSECUTIVOS
029700     MOVE 5                     TO WS-PARM-VENTANA
029710*    4 DE LOS 5 FUERA DE ZONA C, DEL MISMO LADO, YA ES EVENTO
029800     MOVE 4                     TO WS-PARM-FALLOS
029900     MOVE 'ZoneCLimitRule'      TO WS-PARM-REGLA
030000
030100     PERFORM 4000-LIMITE-GENERICA-I THRU 4000-LIMITE-GENERICA-F.
030200
030300 4300-REGLA3-F. EXIT.
030400
030500
030600*---- REGLA 4 - TODO UN LADO CONSECUTIVO (VENTANA 8) -------------
030700 4400-REGLA4-I.
030800
030810*    8 PUNTOS CONSECUTIVOS TODOS ARRIBA O TODOS ABAJO DE LA MEDIA
030900     MOVE 8 TO WS-PARM-VENTANA
031000     PERFORM 3000-CALC-FIN-VENTANA-I THRU 3000-CALC-FIN-VENTANA-F
031100
031110*    EVALUA CADA VENTANA POSIBLE DE 8 PUNTOS
031200     PERFORM 4410-EVALUAR-VENTANA-REGLA4-I
031300             THRU 4410-EVALUAR-VENTANA-REGLA4-F
031400        VARYING WS-SUB-P FROM 1 BY 1
031500           UNTIL WS-SUB-P > WS-VEN-FIN.
031600
031700 4400-REGLA4-F. EXIT.
031800
031900
032000*---- EVALUA UNA VENTANA DE LA REGLA 4 --------------------------
032100 4410-EVALUAR-VENTANA-REGLA4-I.
032200
032210*    SUPONE QUE TODOS LOS PUNTOS ESTAN DE UN SOLO LADO HASTA QUE
032220*    SE ENCUENTRE UNO QUE LO CONTRADIGA
032300     MOVE 'S' TO WS-TODOS-ARRIBA
032400     MOVE 'S' TO WS-TODOS-ABAJO
032500
032510*    RECORRE LOS 8 PUNTOS DE LA VENTANA ACTUAL (WS-SUB-P A
032520*    WS-SUB-P+7) CONTRA LA MEDIA
032600     PERFORM 4420-VERIF-UN-PUNTO-REGLA4-I
032700             THRU 4420-VERIF-UN-PUNTO-REGLA4-F
032800        VARYING WS-SUB-J FROM WS-SUB-P BY 1
032900           UNTIL WS-SUB-J > WS-SUB-P + 7
033000
033010*    SI NINGUN PUNTO CONTRADIJO UN LADO, HAY EVENTO
033100     IF WS-TODOS-ARRIBA = 'S' OR WS-TODOS-ABAJO = 'S' THEN
033200        MOVE 'SingleSideConsecutiveRule' TO WS-PARM-REGLA
033300        PERFORM 4050-AGREGAR-EVENTO-I
033400           THRU 4050-AGREGAR-EVENTO-F
033500     END-IF.
033600
033700 4410-EVALUAR-VENTANA-REGLA4-F. EXIT.
033800
033900
034000*---- VERIFICA UN PUNTO CONTRA LA MEDIA (RUTINA DE LA 4410) -----
034100 4420-VERIF-UN-PUNTO-REGLA4-I.
034200
034210*    SI EL PUNTO NO ESTA POR ENCIMA DE LA MEDIA, SE APAGA
034220*    LA BANDERA "TODOS ARRIBA"
034300     IF LK-TAB-MUESTRAS (WS-SUB-J) NOT > LK-MEDIA THEN
034400        MOVE 'N' TO WS-TODOS-ARRIBA
034500     END-IF
034600
034610*    SI EL PUNTO NO ESTA POR DEBAJO DE LA MEDIA, SE APAGA
034620*    LA BANDERA "TODOS ABAJO"
034700     IF LK-TAB-MUESTRAS (WS-SUB-J) NOT < LK-MEDIA THEN
034800        MOVE 'N' TO WS-TODOS-ABAJO
034900     END-IF.
035000
035100 4420-VERIF-UN-PUNTO-REGLA4-F. EXIT.
035200
035300
035400*---- REGLA 5 - RACHA MONOTONA (VENTANA 6) -----------------------
035500 4500-REGLA5-I.
035510*    6 PUNTOS CONSECUTIVOS SIEMPRE CRECIENDO O SIEMPRE DECRECIENDO
035600
035700     MOVE 6 TO WS-PARM-VENTANA
035800     PERFORM 3000-CALC-FIN-VENTANA-I THRU 3000-CALC-FIN-VENTANA-F
035900
035910*    EVALUA CADA VENTANA POSIBLE DE 6 PUNTOS
036000     PERFORM 4510-EVALUAR-VENTANA-REGLA5-I
036100             THRU 4510-EVALUAR-VENTANA-REGLA5-F
036200        VARYING WS-SUB-P FROM 1 BY 1
036300           UNTIL WS-SUB-P > WS-VEN-FIN.
036400
036500 4500-REGLA5-F. EXIT.
036600
036700
036800*---- EVALUA UNA VENTANA DE LA REGLA 5 --------------------------
036900 4510-EVALUAR-VENTANA-REGLA5-I.
037000
037010*    SUPONE RACHA ASCENDENTE Y DESCENDENTE HASTA QUE UN PASO LA
037020*    CONTRADIGA
037100     MOVE 'S' TO WS-RACHA-ASCIENDE
037200     MOVE 'S' TO WS-RACHA-DESCIENDE
037300
037400     PERFORM 4520-VERIF-UN-PASO-REGLA5-I
037500             THRU 4520-VERIF-UN-PASO-REGLA5-F
037600        VARYING WS-SUB-J FROM WS-SUB-P BY 1
037700           UNTIL WS-SUB-J > WS-SUB-P + 4
037800
037810*    SI LA RACHA SE MANTUVO ENTERA EN UN SENTIDO, HAY EVENTO
037900     IF WS-RACHA-ASCIENDE = 'S' OR WS-RACHA-DESCIENDE = 'S' THEN
038000        MOVE 'RunRule' TO WS-PARM-REGLA
038100        PERFORM 4050-AGREGAR-EVENTO-I
038200           THRU 4050-AGREGAR-EVENTO-F
038300     END-IF.
038400
038500 4510-EVALUAR-VENTANA-REGLA5-F. EXIT.
038600
038700
038800*---- VERIFICA UN PASO DE LA VENTANA (RUTINA DE LA 4510) --------
038900 4520-VERIF-UN-PASO-REGLA5-I.
039000
039010*    SI EL PASO BAJA, SE APAGA LA BANDERA DE RACHA ASCENDENTE
039100     IF LK-TAB-MUESTRAS (WS-SUB-J + 1) <
039200        LK-TAB-MUESTRAS (WS-SUB-J) THEN
039300        MOVE 'N' TO WS-RACHA-ASCIENDE
039400     END-IF
039500
039510*    SI EL PASO SUBE, SE APAGA LA BANDERA DE RACHA DESCENDENTE
039600     IF LK-TAB-MUESTRAS (WS-SUB-J + 1) >
039700        LK-TAB-MUESTRAS (WS-SUB-J) THEN
039800        MOVE 'N' TO WS-RACHA-DESCIENDE
039900     END-IF.
040000
040100 4520-VERIF-UN-PASO-REGLA5-F. EXIT.
040200
040300
040400*---- REGLA 6 - CICLO DENTRO DE ZONA C (VENTANA 14) --------------
040500 4600-REGLA6-I.
040510*    VENTANA DE 14 PUNTOS, TODOS DENTRO DE ZONA C, QUE ADEMAS
040520*    RESULTE UN CICLO SEGUN PGMSPCCI
040600
040700     MOVE 14 TO WS-PARM-VENTANA
040800     PERFORM 3000-CALC-FIN-VENTANA-I THRU 3000-CALC-FIN-VENTANA-F
040810*    LIMITES DE ZONA C (1 SIGMA), IGUAL QUE LA REGLA 3
040900     COMPUTE WS-LIM-SUPERIOR ROUNDED = LK-MEDIA + LK-DESVIO
041000     COMPUTE WS-LIM-INFERIOR ROUNDED = LK-MEDIA - LK-DESVIO
041100
041110*    EVALUA CADA VENTANA POSIBLE DE 14 PUNTOS
041200     PERFORM 4610-EVALUAR-VENTANA-REGLA6-I
041300             THRU 4610-EVALUAR-VENTANA-REGLA6-F
041400        VARYING WS-SUB-P FROM 1 BY 1
041500           UNTIL WS-SUB-P > WS-VEN-FIN.
041600
041700 4600-REGLA6-F. EXIT.
041800
041900
042000*---- EVALUA UNA VENTANA DE LA REGLA 6 --------------------------
042100 4610-EVALUAR-VENTANA-REGLA6-I.
042110*    WS-SUB-P YA TRAE EL INICIO DE ESTA VENTANA DE 14 PUNTOS
042200
042210*    ARMA LA VENTANA DE TRABAJO PARA PASARSELA A PGMSPCCI
042300     PERFORM 4650-ARMAR-VENTANA-CICLO-I
042400        THRU 4650-ARMAR-VENTANA-CICLO-F
042500
042510*    VERIFICA QUE TODA LA VENTANA ESTE DENTRO DE ZONA C
042600     PERFORM 4660-DENTRO-ZONA-C-I
042700        THRU 4660-DENTRO-ZONA-C-F
042800
042810*    LE PREGUNTA A PGMSPCCI SI LA VENTANA ES UN CICLO
042900     CALL WS-PGMCICLO USING WS-AREA-CICLO
043000
043010*    HAY EVENTO SOLO SI ES CICLO Y ADEMAS ESTA EN ZONA C
043100     IF WS-CICLO-SI AND WS-DENTRO-ZONA-C = 'S' THEN
043200        MOVE 'ZoneCCycleRule' TO WS-PARM-REGLA
043300        PERFORM 4050-AGREGAR-EVENTO-I
043400           THRU 4050-AGREGAR-EVENTO-F
043500     END-IF.
043600
043700 4610-EVALUAR-VENTANA-REGLA6-F. EXIT.
043800
043900
044000*---- ARMA LA VENTANA DE TRABAJO PARA LA LLAMADA A PGMSPCCI ------
044100 4650-ARMAR-VENTANA-CICLO-I.
044110*    RUTINA COMPARTIDA POR LAS REGLAS 6 Y 7
044200
044210*    TAMANIO DE LA VENTANA QUE SE VA A PASAR (8, 14 O 15 SEGUN
044220*    LA REGLA QUE LLAMO)
044300     MOVE WS-PARM-VENTANA TO WS-CICLO-TAM
044400
044410*    COPIA CADA PUNTO DE LA VENTANA A WS-CICLO-VENTANA
044500     PERFORM 4655-COPIAR-UN-PUNTO-CICLO-I
044600             THRU 4655-COPIAR-UN-PUNTO-CICLO-F
044700        VARYING WS-SUB-J FROM WS-SUB-P BY 1
044800           UNTIL WS-SUB-J > WS-SUB-P + WS-PARM-VENTANA - 1.
044900
045000 4650-ARMAR-VENTANA-CICLO-F. EXIT.
045100
045200
045300*---- COPIA UN PUNTO A LA VENTANA DE CICLO (RUTINA DE LA 4650) --
045400 4655-COPIAR-UN-PUNTO-CICLO-I.
045410*    RUTINA INVOCADA DESDE EL PERFORM VARYING DE LA 4650
045500
045510*    WS-IDX-CICLO ES LA POSICION RELATIVA DENTRO DE LA VENTANA
045600     COMPUTE WS-IDX-CICLO = WS-SUB-J - WS-SUB-P + 1
045700     MOVE LK-TAB-MUESTRAS (WS-SUB-J)
045800       TO WS-CICLO-VENTANA (WS-IDX-CICLO).
045900
046000 4655-COPIAR-UN-PUNTO-CICLO-F. EXIT.
046100
046200
046300*---- VERIFICA QUE TODA LA VENTANA ESTE DENTRO DE ZONA C ---------
046400 4660-DENTRO-ZONA-C-I.
046500
046510*    SUPONE QUE TODA LA VENTANA ESTA EN ZONA C HASTA QUE UN
046520*    PUNTO LA CONTRADIGA
046600     MOVE 'S' TO WS-DENTRO-ZONA-C
046700
046800     PERFORM 4665-VERIF-UN-PUNTO-ZONA-C-I
046900             THRU 4665-VERIF-UN-PUNTO-ZONA-C-F
047000        VARYING WS-SUB-J FROM WS-SUB-P BY 1
047100           UNTIL WS-SUB-J > WS-SUB-P + WS-PARM-VENTANA - 1.
047200
047300 4660-DENTRO-ZONA-C-F. EXIT.
047400
047500
047600*---- VERIFICA UN PUNTO CONTRA ZONA C (RUTINA DE LA 4660) -------
047700 4665-VERIF-UN-PUNTO-ZONA-C-I.
047800
047810*    SI EL PUNTO SE SALE DE LOS LIMITES DE ZONA C, SE APAGA
047820*    LA BANDERA
047900     IF LK-TAB-MUESTRAS (WS-SUB-J) NOT > WS-LIM-INFERIOR OR
048000        LK-TAB-MUESTRAS (WS-SUB-J) NOT < WS-LIM-SUPERIOR THEN
048100        MOVE 'N' TO WS-DENTRO-ZONA-C
048200     END-IF.
048300
048400 4665-VERIF-UN-PUNTO-ZONA-C-F. EXIT.
048500
048600
048700*---- REGLA 7 - CICLO (VENTANA 15, CON SUPRESION) ----------------
048800 4700-REGLA7-I.
048810*    VENTANA DE 15 PUNTOS QUE RESULTE CICLO SEGUN PGMSPCCI, SIN
048820*    REPETIR EL MISMO EVENTO VENTANA TRAS VENTANA
048900
049000     MOVE 15 TO WS-PARM-VENTANA
049100     PERFORM 3000-CALC-FIN-VENTANA-I THRU 3000-CALC-FIN-VENTANA-F
049200
049210*    REINICIA EL CONTROL DE SUPRESION PARA ESTA CORRIDA DE LA REGLA
049300     MOVE ZEROS TO WS-REGLA7-ULT-CICLO
049400     SET  WS-REGLA7-NO-ANTERIOR TO TRUE
049500
049510*    EVALUA CADA VENTANA POSIBLE DE 15 PUNTOS
049600     PERFORM 4710-EVALUAR-VENTANA-REGLA7-I
049700             THRU 4710-EVALUAR-VENTANA-REGLA7-F
049800        VARYING WS-SUB-P FROM 1 BY 1
049900           UNTIL WS-SUB-P > WS-VEN-FIN.
050000
050100 4700-REGLA7-F. EXIT.
050200
050300
050400*---- EVALUA UNA VENTANA DE LA REGLA 7 --------------------------
050500 4710-EVALUAR-VENTANA-REGLA7-I.
050600
050610*    ARMA LA VENTANA Y LE PREGUNTA A PGMSPCCI SI ES UN CICLO
050700     PERFORM 4650-ARMAR-VENTANA-CICLO-I
050800        THRU 4650-ARMAR-VENTANA-CICLO-F
050900
051000     CALL WS-PGMCICLO USING WS-AREA-CICLO
051100
051200     IF WS-CICLO-SI THEN
051300
051310*       SI EL CICLO ANTERIOR TERMINABA JUSTO ANTES DE ESTE
051320*       INICIO, ES EL MISMO CICLO: NO SE GRABA EVENTO NUEVO
051400        IF WS-REGLA7-SI-ANTERIOR AND
051500           WS-REGLA7-ULT-CICLO = WS-SUB-P - 1 THEN
051600           CONTINUE
051700        ELSE
051800           MOVE 'CycleRule' TO WS-PARM-REGLA
051900           PERFORM 4050-AGREGAR-EVENTO-I
052000              THRU 4050-AGREGAR-EVENTO-F
052100        END-IF
052200
052210*       ACTUALIZA EL CONTROL DE SUPRESION PARA LA PROXIMA VENTANA
052300        MOVE WS-SUB-P TO WS-REGLA7-ULT-CICLO
052400        SET  WS-REGLA7-SI-ANTERIOR TO TRUE
052500
052600     ELSE
052610*       NO HUBO CICLO EN ESTA VENTANA: SE APAGA EL CONTROL
052700        SET WS-REGLA7-NO-ANTERIOR TO TRUE
052800     END-IF.
052900
053000 4710-EVALUAR-VENTANA-REGLA7-F. EXIT.
053100
053200
053300*---- REGLA 8 - SIN PUNTOS EN ZONA C (VENTANA 8) -----------------
053400*     SE EJECUTA DOS VECES POR PEDIDO DE PROCESOS (VER MAIN)
053500 4800-REGLA8-I.
053600
053610*    VENTANA DE 8 PUNTOS SIN NINGUNO DENTRO DE ZONA C (NI ARRIBA
053620*    NI ABAJO DE LA MEDIA)
053700     MOVE 8 TO WS-PARM-VENTANA
053800     PERFORM 3000-CALC-FIN-VENTANA-I THRU 3000-CALC-FIN-VENTANA-F
053810*    MISMOS LIMITES DE ZONA C QUE USA LA REGLA 6
053900     COMPUTE WS-LIM-SUPERIOR ROUNDED = LK-MEDIA + LK-DESVIO
054000     COMPUTE WS-LIM-INFERIOR ROUNDED = LK-MEDIA - LK-DESVIO
054100
054110*    EVALUA CADA VENTANA POSIBLE DE 8 PUNTOS
054200     PERFORM 4810-EVALUAR-VENTANA-REGLA8-I
054300             THRU 4810-EVALUAR-VENTANA-REGLA8-F
054400        VARYING WS-SUB-P FROM 1 BY 1
054500           UNTIL WS-SUB-P > WS-VEN-FIN.
054600
054700 4800-REGLA8-F. EXIT.
054800
054900
055000*---- EVALUA UNA VENTANA DE LA REGLA 8 --------------------------
055100 4810-EVALUAR-VENTANA-REGLA8-I.
055200
055210*    SUPONE QUE NINGUN PUNTO CAYO EN ZONA C HASTA QUE UNO LO HAGA
055300     MOVE 'N' TO WS-ALGUNO-EN-ZONA-C
055400
055410*    VERIFICA CADA PUNTO DE LA VENTANA CONTRA ZONA C
055500     PERFORM 4820-VERIF-UN-PUNTO-REGLA8-I
055600             THRU 4820-VERIF-UN-PUNTO-REGLA8-F
055700        VARYING WS-SUB-J FROM WS-SUB-P BY 1
055800           UNTIL WS-SUB-J > WS-SUB-P + 7
055900
055910*    SI NINGUN PUNTO CAYO EN ZONA C, HAY EVENTO
056000     IF WS-ALGUNO-EN-ZONA-C = 'N' THEN
056100        MOVE 'MissingZoneCRule' TO WS-PARM-REGLA
056200        PERFORM 4050-AGREGAR-EVENTO-I
056300           THRU 4050-AGREGAR-EVENTO-F
056400     END-IF.
056500
056600 4810-EVALUAR-VENTANA-REGLA8-F. EXIT.
056700
056800
056900*---- VERIFICA UN PUNTO CONTRA ZONA C (RUTINA DE LA 4810) -------
057000 4820-VERIF-UN-PUNTO-REGLA8-I.
057100
057110*    SI EL PUNTO CAE DENTRO DE LOS LIMITES DE ZONA C, SE PRENDE
057120*    LA BANDERA "ALGUNO EN ZONA C"
057200     IF LK-TAB-MUESTRAS (WS-SUB-J) > WS-LIM-INFERIOR AND
057300        LK-TAB-MUESTRAS (WS-SUB-J) < WS-LIM-SUPERIOR THEN
057400        MOVE 'S' TO WS-ALGUNO-EN-ZONA-C
057500     END-IF.
057600
057700 4820-VERIF-UN-PUNTO-REGLA8-F. EXIT.
057800
057900
058000*---- REGLA 10 - CERCA DEL LIMITE (PUNTO A PUNTO) ----------------
058100 4900-REGLA10-I.
058110*     A DIFERENCIA DE LAS OTRAS REGLAS, ESTA NO TRABAJA POR
058120*     VENTANAS: EVALUA CADA PUNTO DE LA SERIE INDIVIDUALMENTE
058200
058210*    LIMITES DE CONTROL (3 SIGMA) Y DE ADVERTENCIA (2 SIGMA),
058220*    PARA LOS CUATRO TRAMOS "CERCA DEL LIMITE" DE ESTA REGLA
058300     COMPUTE WS-UCL ROUNDED = LK-MEDIA + (3 * LK-DESVIO)
058400     COMPUTE WS-LCL ROUNDED = LK-MEDIA - (3 * LK-DESVIO)
058500     COMPUTE WS-UWL ROUNDED = LK-MEDIA + (2 * LK-DESVIO)
058600     COMPUTE WS-LWL ROUNDED = LK-MEDIA - (2 * LK-DESVIO)
058700
058710*    EVALUA TODOS LOS PUNTOS DE LA SERIE, UNO POR UNO
058800     PERFORM 4910-VERIF-UN-PUNTO-REGLA10-I
058900             THRU 4910-VERIF-UN-PUNTO-REGLA10-F
059000        VARYING WS-SUB-P FROM 1 BY 1
059100           UNTIL WS-SUB-P > LK-NUM-MUESTRAS.
059200
059300 4900-REGLA10-F. EXIT.
059400
059500
059600*---- VERIFICA UN PUNTO CONTRA LOS 4 TRAMOS "CERCA" -------------
059700 4910-VERIF-UN-PUNTO-REGLA10-I.
059800
059810*    REINICIA LA BANDERA DE ESTE PUNTO
059900     MOVE 'N' TO WS-CERCA-LIMITE
060000
060010*    TRAMO JUSTO DEBAJO DEL LIMITE DE CONTROL SUPERIOR (UCL)
060100     IF LK-TAB-MUESTRAS (WS-SUB-P) >
060200           WS-UCL - (WS-NEAR * LK-DESVIO) AND
060300        LK-TAB-MUESTRAS (WS-SUB-P) < WS-UCL THEN
060400        MOVE 'S' TO WS-CERCA-LIMITE
060500     END-IF
060600
060610*    TRAMO JUSTO DEBAJO DEL LIMITE DE ADVERTENCIA SUPERIOR (UWL)
060700     IF LK-TAB-MUESTRAS (WS-SUB-P) >
060800           WS-UWL - (WS-NEAR * LK-DESVIO) AND
060900        LK-TAB-MUESTRAS (WS-SUB-P) < WS-UWL THEN
061000        MOVE 'S' TO WS-CERCA-LIMITE
061100     END-IF
061200
061210*    TRAMO JUSTO ARRIBA DEL LIMITE DE CONTROL INFERIOR (LCL)
061300     IF LK-TAB-MUESTRAS (WS-SUB-P) > WS-LCL AND
061400        LK-TAB-MUESTRAS (WS-SUB-P) <
061500           WS-LCL + (WS-NEAR * LK-DESVIO) THEN
061600        MOVE 'S' TO WS-CERCA-LIMITE
061700     END-IF
061800
061810*    TRAMO JUSTO ARRIBA DEL LIMITE DE ADVERTENCIA INFERIOR (LWL)
061900     IF LK-TAB-MUESTRAS (WS-SUB-P) > WS-LWL AND
062000        LK-TAB-MUESTRAS (WS-SUB-P) <
062100           WS-LWL + (WS-NEAR * LK-DESVIO) THEN
062200        MOVE 'S' TO WS-CERCA-LIMITE
062300     END-IF
062400
062410*    SI CAYO EN CUALQUIERA DE LOS 4 TRAMOS, HAY EVENTO
062500     IF WS-CERCA-LIMITE = 'S' THEN
062600        MOVE 'NearLimitRule' TO WS-PARM-REGLA
062700        PERFORM 4050-AGREGAR-EVENTO-I
062800           THRU 4050-AGREGAR-EVENTO-F
062900     END-IF.
063000
063100 4910-VERIF-UN-PUNTO-REGLA10-F. EXIT.
